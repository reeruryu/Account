000100*-----------------------------------------------------------------
000200*  THIS PROGRAM IS CALLED ONCE PER USE-BALANCE-REQUEST RECORD BY
000300*  LGDRIVER.  IT DEBITS AN ACCOUNT AFTER VALIDATING OWNERSHIP,
000400*  STATUS AND SUFFICIENT BALANCE, AND POSTS THE RESULTING
000500*  TRANSACTION RECORD (SUCCESS OR FAIL) TO TRANSACTION-FILE.
000600*-----------------------------------------------------------------
000700 IDENTIFICATION              DIVISION.
000800*-----------------------------------------------------------------
000900 PROGRAM-ID.                 LDGUSE.
001000 AUTHOR.                     J. A. PRUITT.
001100 INSTALLATION.               MIDLAND TRUST BANK - I.S. DIVISION.
001200 DATE-WRITTEN.                JUNE 6, 1984.
001300 DATE-COMPILED.
001400 SECURITY.                   COMPANY CONFIDENTIAL - I.S. USE ONLY.
001500*-----------------------------------------------------------------
001600*  CHANGE LOG
001700*-----------------------------------------------------------------
001800*  06/06/84  JAP  INITIAL RELEASE - USE-BALANCE (DEBIT) SERVICE
001900*                 FOR THE LEDGER CONVERSION PROJECT.
002000*  10/11/85  JAP  CR-1985-240 ADDED ACCOUNT-ALREADY-UNREGISTERED
002100*                 CHECK AHEAD OF THE BALANCE COMPARE, PER AUDIT.
002200*  02/19/87  RTH  PR-0801 VALIDATION ORDER CORRECTED - OWNERSHIP
002300*                 MUST FAIL BEFORE STATUS, STATUS BEFORE BALANCE.
002400*  09/23/88  JAP  CR-1988-177 FAILED ATTEMPTS NOW POST A RECORD TO
002500*                 TRANSACTION-FILE INSTEAD OF BEING DROPPED.
002600*  04/14/90  LMO  CR-1990-052 ADDED TRACE SWITCH (UPSI-0) TO LOG
002700*                 REJECT REASON TEXT DURING RECONCILIATION RUNS.
002800*  12/02/92  DRF  PR-1190 RELATIVE KEY COMPUTATION DID NOT ACCOUNT
002900*                 FOR THE BASE OFFSET, REWORKED 200-COMPUTE-RRN.
003000*  07/19/94  RTH  CR-1994-098 ACCOUNT-USER TABLE NOW PASSED IN BY
003100*                 THE DRIVER INSTEAD OF RE-READING THE MASTER HERE.
003200*  05/08/96  JAP  PR-1299 AMOUNT-EXCEED-BALANCE COMPARE WAS BACKWARD
003300*                 ON AN EXACT-BALANCE REQUEST, CORRECTED TO ALLOW =.
003400*  11/09/98  LMO  Y2K-0231 REVIEWED FOR CENTURY WINDOW EXPOSURE.
003500*                 TRANSACTED-AT IS BUILT FROM THE CALLER'S 4-DIGIT
003600*                 YEAR TIMESTAMP, NO 2-DIGIT YEAR FIELDS HERE.
003700*                 NO CHANGE REQUIRED, SIGNED OFF PER Y2K-0231.
003800*  03/22/99  LMO  Y2K-0231 FOLLOW-UP - UNIT TEST DECK DATED
003900*                 01/01/2000 THROUGH 12/31/2000 RUN CLEAN.
004000*  08/30/02  DRF  PR-1502 CLOSE OF TRANSACTION-FILE WAS MISSING ON
004100*                 THE ACCOUNT-NOT-FOUND EARLY-OUT PATH.
004200*  04/05/04  RTH  CR-2004-129 STANDALONE RECOMPILE FOR THE NEW
004300*                 LEDGER BATCH SUITE, NO SOURCE CHANGE.
004400*-----------------------------------------------------------------
004500 ENVIRONMENT                 DIVISION.
004600*-----------------------------------------------------------------
004700 CONFIGURATION               SECTION.
004800 SOURCE-COMPUTER.            WHATEVER-PC.
004900 OBJECT-COMPUTER.            WHATEVER-PC.
005000 SPECIAL-NAMES.
005100     UPSI-0 ON STATUS IS      WS-TRACE-ON
005200            OFF STATUS IS     WS-TRACE-OFF.
005300*-----------------------------------------------------------------
005400 INPUT-OUTPUT                SECTION.
005500 FILE-CONTROL.
005600     SELECT  ACCOUNT-FILE
005700             ASSIGN TO "ACCTMSTR"
005800             ORGANIZATION IS RELATIVE
005900             ACCESS MODE IS DYNAMIC
006000             RELATIVE KEY IS WS-ACCOUNT-RRN
006100             FILE STATUS IS WS-ACCOUNT-FILE-STAT.
006200     SELECT  TRANSACTION-FILE
006300             ASSIGN TO "XACTMSTR"
006400             ORGANIZATION IS RELATIVE
006500             ACCESS MODE IS DYNAMIC
006600             RELATIVE KEY IS WS-TRANSACTION-RRN
006700             FILE STATUS IS WS-TRANSACTION-FILE-STAT.
006800*-----------------------------------------------------------------
006900 DATA                        DIVISION.
007000*-----------------------------------------------------------------
007100 FILE                        SECTION.
007200 FD  ACCOUNT-FILE
007300     RECORD CONTAINS 82 CHARACTERS
007400     DATA RECORD IS ACCOUNT-RECORD.
007500     COPY "Copybooks/Account.cpy".
007600*
007700 FD  TRANSACTION-FILE
007800     RECORD CONTAINS 113 CHARACTERS
007900     DATA RECORD IS TRANSACTION-RECORD.
008000     COPY "Copybooks/Transactn.cpy".
008100*-----------------------------------------------------------------
008200 WORKING-STORAGE             SECTION.
008300*-----------------------------------------------------------------
008400*    STANDALONE SCRATCH FIELDS - PULLED OUT OF THE SWITCHES GROUP
008500*    AS 77-LEVEL ITEMS PER SHOP STANDARD FOR A SOLO FIELD.
008600 77  WS-ERROR-CODE               PIC 9(02)       VALUE ZERO.
008700 77  WS-AU-SUBSCRIPT             PIC S9(05)      COMP.
008800*
008900 01  SWITCHES-AND-COUNTERS.
009000     05  WS-ACCOUNT-FILE-STAT    PIC X(02).
009100     05  WS-TRANSACTION-FILE-STAT PIC X(02).
009200     05  WS-USER-FOUND-SW        PIC X(01)       VALUE "N".
009300         88  WS-USER-FOUND                       VALUE "Y".
009400         88  WS-USER-NOT-FOUND                   VALUE "N".
009500     05  WS-ACCOUNT-FOUND-SW     PIC X(01)       VALUE "N".
009600         88  WS-ACCOUNT-FOUND                    VALUE "Y".
009700         88  WS-ACCOUNT-NOT-FOUND                VALUE "N".
009800     05  FILLER                  PIC X(20).
009900*
010000*    ACCOUNT-NUMBER ARRIVES AS TEXT ON THE REQUEST BUT THE RELATIVE
010100*    KEY NEEDS THE NUMERIC VIEW - SAME REDEFINES IDIOM AS THE
010200*    ACCOUNT-NUMBER FIELD IN THE COPYBOOK ITSELF.
010300 01  WS-ACCOUNT-NUMBER-WORK.
010400     05  WS-ACCOUNT-NUMBER-ALPHA PIC X(10).
010500     05  FILLER                  PIC X(04).
010600 01  WS-ACCOUNT-NUMBER-NUM-VIEW  REDEFINES WS-ACCOUNT-NUMBER-WORK.
010700     05  WS-ACCOUNT-NUMBER-NUM   PIC 9(10).
010800     05  FILLER                  PIC X(04).
010900*
011000 01  WS-RELATIVE-KEYS.
011100     05  WS-ACCOUNT-RRN          PIC 9(09)       COMP.
011200     05  WS-TRANSACTION-RRN      PIC 9(09)       COMP.
011300     05  FILLER                  PIC X(06).
011400*
011500*    PARAMETERS PASSED DOWN TO LDGIDGN TO BUILD THE XACT ID.
011600 01  WS-IDGN-PARAMETERS.
011700     05  WS-IDGN-TIMESTAMP       PIC X(26).
011800     05  WS-IDGN-SEQUENCE        PIC S9(09)      COMP.
011900     05  WS-IDGN-TRANSACTION-ID  PIC X(32).
012000*
012100*    REJECT-REASON TEXT, KEYED BY WS-ERROR-CODE, FOR TRACE DISPLAY
012200*    ONLY.  SAME FILLER/VALUE/REDEFINES/OCCURS IDIOM USED FOR
012300*    DAY-NAME AND PART TABLES ELSEWHERE IN THE SHOP.
012400 01  ERROR-TEXT-RECORD.
012500     05  FILLER                  PIC X(30)
012600             VALUE "USER NOT FOUND".
012700     05  FILLER                  PIC X(30)
012800             VALUE "MAX ACCOUNT PER USER 10".
012900     05  FILLER                  PIC X(30)
013000             VALUE "ACCOUNT NOT FOUND".
013100     05  FILLER                  PIC X(30)
013200             VALUE "USER ACCOUNT UNMATCH".
013300     05  FILLER                  PIC X(30)
013400             VALUE "ACCOUNT ALREADY UNREGISTERED".
013500     05  FILLER                  PIC X(30)
013600             VALUE "AMOUNT EXCEED BALANCE".
013700     05  FILLER                  PIC X(30)
013800             VALUE "TRANSACTION NOT FOUND".
013900     05  FILLER                  PIC X(30)
014000             VALUE "CANCEL MUST FULLY".
014100     05  FILLER                  PIC X(30)
014200             VALUE "TRANSACTION ACCOUNT UNMATCH".
014300 01  ERROR-TEXT-TABLE            REDEFINES ERROR-TEXT-RECORD.
014400     05  ERROR-TEXT              PIC X(30)   OCCURS 9 TIMES.
014500*
014600 01  WS-TRACE-SWITCH             PIC X(01)       VALUE "N".
014700     88  WS-TRACE-ON                             VALUE "Y".
014800     88  WS-TRACE-OFF                            VALUE "N".
014900*-----------------------------------------------------------------
015000 LINKAGE                     SECTION.
015100*-----------------------------------------------------------------
015200 01  LINK-PARAMETERS.
015300     05  LS-REQUEST-USER-ID      PIC 9(09).
015400     05  LS-REQUEST-ACCOUNT-NUMBER PIC X(10).
015500     05  LS-REQUEST-AMOUNT       PIC S9(15)V99.
015600     05  LS-RUN-TIMESTAMP        PIC X(26).
015700     05  LS-TIMESTAMP-PARTS      REDEFINES LS-RUN-TIMESTAMP.
015800         10  LS-TS-YYYY          PIC 9(04).
015900         10  FILLER              PIC X(01).
016000         10  LS-TS-MM            PIC 9(02).
016100         10  FILLER              PIC X(01).
016200         10  LS-TS-DD            PIC 9(02).
016300         10  FILLER              PIC X(01).
016400         10  LS-TS-HH            PIC 9(02).
016500         10  FILLER              PIC X(01).
016600         10  LS-TS-MI            PIC 9(02).
016700         10  FILLER              PIC X(01).
016800         10  LS-TS-SS            PIC 9(02).
016900         10  FILLER              PIC X(01).
017000         10  LS-TS-NNNNNN        PIC 9(06).
017100     05  LS-RUN-SEQUENCE         PIC S9(09)      COMP.
017200     05  LS-NEXT-TRANSACTION-RRN PIC S9(09)      COMP.
017300     05  LS-ACCOUNT-USER-COUNT   PIC S9(05)      COMP.
017400     05  LS-ACCOUNT-USER-TABLE.
017500         10  LS-AU-ENTRY         OCCURS 500 TIMES.
017600             15  LS-AU-USER-ID   PIC 9(09).
017700             15  LS-AU-USER-NAME PIC X(20).
017800     05  LS-RESULT-SUCCESS-FLAG  PIC X(01).
017900         88  LS-SUCCESS                          VALUE "Y".
018000         88  LS-FAILED                           VALUE "N".
018100     05  LS-RESULT-ERROR-CODE    PIC 9(02).
018200     05  LS-RESULT-TRANSACTION-ID PIC X(32).
018300     05  LS-RESULT-BALANCE-AFTER PIC S9(15)V99.
018400     05  FILLER                  PIC X(08).
018500*-----------------------------------------------------------------
018600 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
018700*-----------------------------------------------------------------
018800* MAIN PROCEDURE
018900*-----------------------------------------------------------------
019000 100-USE-BALANCE.
019100     OPEN    I-O     ACCOUNT-FILE
019200                      TRANSACTION-FILE.
019300     MOVE    "N"             TO LS-RESULT-SUCCESS-FLAG.
019400     MOVE    ZERO             TO WS-ERROR-CODE.
019500     MOVE    SPACES           TO LS-RESULT-TRANSACTION-ID.
019600     MOVE    ZERO             TO LS-RESULT-BALANCE-AFTER.
019700     PERFORM 200-COMPUTE-ACCOUNT-RRN
019800             THRU 200-COMPUTE-ACCOUNT-RRN-EXIT.
019900     PERFORM 200-LOOKUP-ACCOUNT-USER
020000             THRU 200-LOOKUP-ACCOUNT-USER-EXIT.
020100     PERFORM 200-READ-ACCOUNT
020200             THRU 200-READ-ACCOUNT-EXIT.
020300     PERFORM 200-VALIDATE-USE-REQUEST
020400             THRU 200-VALIDATE-USE-REQUEST-EXIT.
020500     IF      WS-ERROR-CODE = ZERO
020600             PERFORM 300-APPLY-DEBIT-AND-POST
020700                     THRU 300-APPLY-DEBIT-AND-POST-EXIT
020800     ELSE
020900             IF  WS-ACCOUNT-FOUND
021000                 PERFORM 300-POST-FAILED-TRANSACTION
021100                         THRU 300-POST-FAILED-TRANSACTION-EXIT
021200             END-IF
021300     END-IF.
021400     PERFORM 900-TRACE-REJECT-REASON
021500             THRU 900-TRACE-REJECT-REASON-EXIT.
021600     CLOSE   ACCOUNT-FILE
021700             TRANSACTION-FILE.
021800     GO TO   100-USE-BALANCE-EXIT.
021900 100-USE-BALANCE-EXIT.
022000     EXIT PROGRAM.
022100*-----------------------------------------------------------------
022200* TURN THE REQUEST'S TEXT ACCOUNT NUMBER INTO THE RELATIVE RECORD
022300* NUMBER OF ITS ROW ON ACCOUNT-FILE.
022400*-----------------------------------------------------------------
022500 200-COMPUTE-ACCOUNT-RRN.
022600     MOVE    LS-REQUEST-ACCOUNT-NUMBER TO WS-ACCOUNT-NUMBER-ALPHA.
022700     COMPUTE WS-ACCOUNT-RRN = WS-ACCOUNT-NUMBER-NUM - 1000000000
022800             + 1.
022900 200-COMPUTE-ACCOUNT-RRN-EXIT.
023000     EXIT.
023100*-----------------------------------------------------------------
023200* SEARCH THE DRIVER'S IN-MEMORY ACCOUNT-USER TABLE - NO REREAD OF
023300* ACCOUNT-USER-FILE HAPPENS HERE.
023400*-----------------------------------------------------------------
023500 200-LOOKUP-ACCOUNT-USER.
023600     MOVE    "N"             TO WS-USER-FOUND-SW.
023700     PERFORM 300-CHECK-ONE-USER-ENTRY
023800             THRU 300-CHECK-ONE-USER-ENTRY-EXIT
023900             VARYING WS-AU-SUBSCRIPT FROM 1 BY 1
024000             UNTIL   WS-AU-SUBSCRIPT > LS-ACCOUNT-USER-COUNT
024100                     OR WS-USER-FOUND.
024200 200-LOOKUP-ACCOUNT-USER-EXIT.
024300     EXIT.
024400*-----------------------------------------------------------------
024500 300-CHECK-ONE-USER-ENTRY.
024600     IF      LS-AU-USER-ID (WS-AU-SUBSCRIPT) = LS-REQUEST-USER-ID
024700             MOVE "Y" TO WS-USER-FOUND-SW
024800     END-IF.
024900 300-CHECK-ONE-USER-ENTRY-EXIT.
025000     EXIT.
025100*-----------------------------------------------------------------
025200* READ THE ACCOUNT ROW BY ITS COMPUTED RELATIVE KEY.
025300*-----------------------------------------------------------------
025400 200-READ-ACCOUNT.
025500     MOVE    "N"             TO WS-ACCOUNT-FOUND-SW.
025600     READ    ACCOUNT-FILE
025700             INVALID KEY     MOVE "N" TO WS-ACCOUNT-FOUND-SW
025800             NOT INVALID KEY MOVE "Y" TO WS-ACCOUNT-FOUND-SW.
025900 200-READ-ACCOUNT-EXIT.
026000     EXIT.
026100*-----------------------------------------------------------------
026200* VALIDATION ORDER IS FIXED BY THE LEDGER RULES - FIRST FAILURE
026300* WINS, SO EACH TEST FALLS THROUGH TO THE EXIT AS SOON AS IT SETS
026400* A NON-ZERO ERROR CODE.
026500*-----------------------------------------------------------------
026600 200-VALIDATE-USE-REQUEST.
026700     IF      WS-USER-NOT-FOUND
026800             MOVE 01 TO WS-ERROR-CODE
026900             GO TO 200-VALIDATE-USE-REQUEST-EXIT.
027000     IF      WS-ACCOUNT-NOT-FOUND
027100             MOVE 03 TO WS-ERROR-CODE
027200             GO TO 200-VALIDATE-USE-REQUEST-EXIT.
027300     IF      LS-REQUEST-USER-ID NOT = AC-USER-ID
027400             MOVE 04 TO WS-ERROR-CODE
027500             GO TO 200-VALIDATE-USE-REQUEST-EXIT.
027600     IF      AC-STATUS-UNREGISTERED
027700             MOVE 05 TO WS-ERROR-CODE
027800             GO TO 200-VALIDATE-USE-REQUEST-EXIT.
027900     IF      LS-REQUEST-AMOUNT > AC-BALANCE
028000             MOVE 06 TO WS-ERROR-CODE
028100             GO TO 200-VALIDATE-USE-REQUEST-EXIT.
028200 200-VALIDATE-USE-REQUEST-EXIT.
028300     EXIT.
028400*-----------------------------------------------------------------
028500* DEBIT THE BALANCE, REWRITE THE MASTER, AND POST A SUCCESSFUL
028600* USE TRANSACTION CARRYING THE POST-DEBIT BALANCE SNAPSHOT.
028700*-----------------------------------------------------------------
028800 300-APPLY-DEBIT-AND-POST.
028900     SUBTRACT LS-REQUEST-AMOUNT FROM AC-BALANCE.
029000     REWRITE ACCOUNT-RECORD
029100             INVALID KEY MOVE 03 TO WS-ERROR-CODE.
029200     MOVE    LS-NEXT-TRANSACTION-RRN TO WS-TRANSACTION-RRN.
029300     MOVE    LS-RUN-TIMESTAMP        TO WS-IDGN-TIMESTAMP.
029400     MOVE    LS-RUN-SEQUENCE         TO WS-IDGN-SEQUENCE.
029500     CALL "LDGIDGN"  USING WS-IDGN-TIMESTAMP
029600                            WS-IDGN-SEQUENCE
029700                            WS-IDGN-TRANSACTION-ID.
029800     MOVE    WS-IDGN-TRANSACTION-ID  TO TR-TRANSACTION-ID.
029900     MOVE    LS-REQUEST-ACCOUNT-NUMBER TO TR-ACCOUNT-NUMBER.
030000     SET     TR-TYPE-USE             TO TRUE.
030100     SET     TR-RESULT-SUCCESS       TO TRUE.
030200     MOVE    LS-REQUEST-AMOUNT       TO TR-AMOUNT.
030300     MOVE    AC-BALANCE              TO TR-BALANCE-SNAPSHOT.
030400     MOVE    LS-TS-YYYY              TO TR-TXN-YYYY.
030500     MOVE    LS-TS-MM                TO TR-TXN-MM.
030600     MOVE    LS-TS-DD                TO TR-TXN-DD.
030700     MOVE    LS-TS-HH                TO TR-TXN-HH.
030800     MOVE    LS-TS-MI                TO TR-TXN-MI.
030900     MOVE    LS-TS-SS                TO TR-TXN-SS.
031000     MOVE    LS-TS-NNNNNN            TO TR-TXN-NNNNNN.
031100     WRITE   TRANSACTION-RECORD
031200             INVALID KEY MOVE 03 TO WS-ERROR-CODE.
031300     IF      WS-ERROR-CODE = ZERO
031400             MOVE AC-BALANCE         TO LS-RESULT-BALANCE-AFTER
031500             MOVE TR-TRANSACTION-ID  TO LS-RESULT-TRANSACTION-ID
031600             SET  LS-SUCCESS         TO TRUE
031700     ELSE
031800             SET  LS-FAILED          TO TRUE
031900     END-IF.
032000 300-APPLY-DEBIT-AND-POST-EXIT.
032100     EXIT.
032200*-----------------------------------------------------------------
032300* POST A FAILED USE TRANSACTION - NO BALANCE CHANGE, SNAPSHOT IS
032400* THE ACCOUNT'S CURRENT BALANCE.
032500*-----------------------------------------------------------------
032600 300-POST-FAILED-TRANSACTION.
032700     MOVE    LS-NEXT-TRANSACTION-RRN TO WS-TRANSACTION-RRN.
032800     MOVE    LS-RUN-TIMESTAMP        TO WS-IDGN-TIMESTAMP.
032900     MOVE    LS-RUN-SEQUENCE         TO WS-IDGN-SEQUENCE.
033000     CALL "LDGIDGN"  USING WS-IDGN-TIMESTAMP
033100                            WS-IDGN-SEQUENCE
033200                            WS-IDGN-TRANSACTION-ID.
033300     MOVE    WS-IDGN-TRANSACTION-ID  TO TR-TRANSACTION-ID.
033400     MOVE    LS-REQUEST-ACCOUNT-NUMBER TO TR-ACCOUNT-NUMBER.
033500     SET     TR-TYPE-USE             TO TRUE.
033600     SET     TR-RESULT-FAIL          TO TRUE.
033700     MOVE    LS-REQUEST-AMOUNT       TO TR-AMOUNT.
033800     MOVE    AC-BALANCE              TO TR-BALANCE-SNAPSHOT.
033900     MOVE    LS-TS-YYYY              TO TR-TXN-YYYY.
034000     MOVE    LS-TS-MM                TO TR-TXN-MM.
034100     MOVE    LS-TS-DD                TO TR-TXN-DD.
034200     MOVE    LS-TS-HH                TO TR-TXN-HH.
034300     MOVE    LS-TS-MI                TO TR-TXN-MI.
034400     MOVE    LS-TS-SS                TO TR-TXN-SS.
034500     MOVE    LS-TS-NNNNNN            TO TR-TXN-NNNNNN.
034600     WRITE   TRANSACTION-RECORD
034700             INVALID KEY CONTINUE.
034800     MOVE    AC-BALANCE              TO LS-RESULT-BALANCE-AFTER.
034900     MOVE    TR-TRANSACTION-ID       TO LS-RESULT-TRANSACTION-ID.
035000     SET     LS-FAILED               TO TRUE.
035100 300-POST-FAILED-TRANSACTION-EXIT.
035200     EXIT.
035300*-----------------------------------------------------------------
035400* MOVE THE FINAL ERROR CODE BACK TO THE CALLER, AND WHEN THE
035500* TRACE SWITCH IS ON, DISPLAY THE REASON TEXT FOR RECONCILIATION.
035600*-----------------------------------------------------------------
035700 900-TRACE-REJECT-REASON.
035800     MOVE    WS-ERROR-CODE           TO LS-RESULT-ERROR-CODE.
035900     IF      WS-ERROR-CODE NOT = ZERO AND WS-TRACE-ON
036000             DISPLAY "LDGUSE REJECT - " ERROR-TEXT (WS-ERROR-CODE)
036100     END-IF.
036200 900-TRACE-REJECT-REASON-EXIT.
036300     EXIT.
