000100*-----------------------------------------------------------------
000200*  THIS PROGRAM IS CALLED ONCE PER CANCEL-BALANCE-REQUEST RECORD
000300*  BY LGDRIVER.  IT REVERSES A PRIOR USE TRANSACTION IN FULL AFTER
000400*  VALIDATING THE ORIGINAL TRANSACTION AND ITS OWNING ACCOUNT, AND
000500*  POSTS THE RESULTING TRANSACTION RECORD (SUCCESS OR FAIL).
000600*-----------------------------------------------------------------
000700 IDENTIFICATION              DIVISION.
000800*-----------------------------------------------------------------
000900 PROGRAM-ID.                 LDGCAN.
001000 AUTHOR.                     L. M. OKONKWO.
001100 INSTALLATION.               MIDLAND TRUST BANK - I.S. DIVISION.
001200 DATE-WRITTEN.                AUGUST 14, 1984.
001300 DATE-COMPILED.
001400 SECURITY.                   COMPANY CONFIDENTIAL - I.S. USE ONLY.
001500*-----------------------------------------------------------------
001600*  CHANGE LOG
001700*-----------------------------------------------------------------
001800*  08/14/84  LMO  INITIAL RELEASE - CANCEL-BALANCE (REVERSAL)
001900*                 SERVICE FOR THE LEDGER CONVERSION PROJECT.
002000*  02/27/86  LMO  CR-1986-061 ADDED TRANSACTION-ACCOUNT-UNMATCH
002100*                 CHECK - A CANCEL ARRIVING AGAINST THE WRONG
002200*                 ACCOUNT NUMBER WAS SILENTLY ACCEPTED BEFORE.
002300*  06/15/87  RTH  PR-0852 CANCEL-MUST-FULLY COMPARE USED THE
002400*                 REWRITTEN RECORD INSTEAD OF THE ORIGINAL AMOUNT,
002500*                 NOW CAPTURED TO WS-ORIG-AMOUNT BEFORE THE SCAN
002600*                 BUFFER IS REUSED FOR THE NEW TRANSACTION RECORD.
002700*  11/03/89  JAP  CR-1989-140 FAILED CANCELS NOW POST A RECORD
002800*                 INSTEAD OF BEING DROPPED, MATCHING LDGUSE.
002900*  03/21/91  DRF  PR-1118 ACCOUNT LOOKUP NOW RUNS EVEN WHEN THE
003000*                 ORIGINAL TRANSACTION IS NOT FOUND, SO A FAILED
003100*                 CANCEL CAN STILL BE POSTED AGAINST A REAL ACCOUNT.
003200*  09/09/93  LMO  CR-1993-322 TRACE SWITCH (UPSI-0) ADDED TO LOG
003300*                 REJECT REASON TEXT DURING RECONCILIATION RUNS.
003400*  05/02/95  LMO  PR-1291 MINOR - COMMENTS ONLY, NO LOGIC CHANGE.
003500*  11/09/98  LMO  Y2K-0231 REVIEWED FOR CENTURY WINDOW EXPOSURE.
003600*                 TRANSACTED-AT IS BUILT FROM THE CALLER'S 4-DIGIT
003700*                 YEAR TIMESTAMP, NO 2-DIGIT YEAR FIELDS HERE.
003800*                 NO CHANGE REQUIRED, SIGNED OFF PER Y2K-0231.
003900*  03/22/99  LMO  Y2K-0231 FOLLOW-UP - UNIT TEST DECK DATED
004000*                 01/01/2000 THROUGH 12/31/2000 RUN CLEAN.
004100*  10/17/01  DRF  PR-1461 SCAN OF TRANSACTION-FILE NOW STARTS ON
004200*                 THE FILE'S OWN RELATIVE KEY, WS-TRANSACTION-RRN,
004300*                 DROPPED THE REDUNDANT WS-SCAN-RRN WORK FIELD.
004400*  04/05/04  RTH  CR-2004-129 STANDALONE RECOMPILE FOR THE NEW
004500*                 LEDGER BATCH SUITE, NO SOURCE CHANGE.
004600*-----------------------------------------------------------------
004700 ENVIRONMENT                 DIVISION.
004800*-----------------------------------------------------------------
004900 CONFIGURATION               SECTION.
005000 SOURCE-COMPUTER.            WHATEVER-PC.
005100 OBJECT-COMPUTER.            WHATEVER-PC.
005200 SPECIAL-NAMES.
005300     UPSI-0 ON STATUS IS      WS-TRACE-ON
005400            OFF STATUS IS     WS-TRACE-OFF.
005500*-----------------------------------------------------------------
005600 INPUT-OUTPUT                SECTION.
005700 FILE-CONTROL.
005800     SELECT  ACCOUNT-FILE
005900             ASSIGN TO "ACCTMSTR"
006000             ORGANIZATION IS RELATIVE
006100             ACCESS MODE IS DYNAMIC
006200             RELATIVE KEY IS WS-ACCOUNT-RRN
006300             FILE STATUS IS WS-ACCOUNT-FILE-STAT.
006400     SELECT  TRANSACTION-FILE
006500             ASSIGN TO "XACTMSTR"
006600             ORGANIZATION IS RELATIVE
006700             ACCESS MODE IS DYNAMIC
006800             RELATIVE KEY IS WS-TRANSACTION-RRN
006900             FILE STATUS IS WS-TRANSACTION-FILE-STAT.
007000*-----------------------------------------------------------------
007100 DATA                        DIVISION.
007200*-----------------------------------------------------------------
007300 FILE                        SECTION.
007400 FD  ACCOUNT-FILE
007500     RECORD CONTAINS 82 CHARACTERS
007600     DATA RECORD IS ACCOUNT-RECORD.
007700     COPY "Copybooks/Account.cpy".
007800*
007900 FD  TRANSACTION-FILE
008000     RECORD CONTAINS 113 CHARACTERS
008100     DATA RECORD IS TRANSACTION-RECORD.
008200     COPY "Copybooks/Transactn.cpy".
008300*-----------------------------------------------------------------
008400 WORKING-STORAGE             SECTION.
008500*-----------------------------------------------------------------
008600*    STANDALONE SCRATCH FIELDS - PULLED OUT OF THE SWITCHES GROUP
008700*    AS 77-LEVEL ITEMS PER SHOP STANDARD FOR A SOLO FIELD.
008800 77  WS-ERROR-CODE               PIC 9(02)   VALUE ZERO.
008900*
009000 01  SWITCHES-AND-COUNTERS.
009100     05  WS-ACCOUNT-FILE-STAT        PIC X(02).
009200     05  WS-TRANSACTION-FILE-STAT    PIC X(02).
009300     05  WS-ACCOUNT-FOUND-SW         PIC X(01)   VALUE "N".
009400         88  WS-ACCOUNT-FOUND                    VALUE "Y".
009500         88  WS-ACCOUNT-NOT-FOUND                VALUE "N".
009600     05  WS-TRANSACTION-FOUND-SW     PIC X(01)   VALUE "N".
009700         88  WS-TRANSACTION-FOUND                VALUE "Y".
009800         88  WS-TRANSACTION-NOT-FOUND            VALUE "N".
009900     05  WS-TRANSACTION-EOF-SW       PIC X(01)   VALUE "N".
010000         88  WS-TRANSACTION-EOF                  VALUE "Y".
010100     05  FILLER                      PIC X(19).
010200*
010300*    ACCOUNT-NUMBER ARRIVES AS TEXT ON THE REQUEST BUT THE RELATIVE
010400*    KEY NEEDS THE NUMERIC VIEW, SAME AS LDGUSE.
010500 01  WS-ACCOUNT-NUMBER-WORK.
010600     05  WS-ACCOUNT-NUMBER-ALPHA     PIC X(10).
010700     05  FILLER                      PIC X(04).
010800 01  WS-ACCOUNT-NUMBER-NUM-VIEW
010900             REDEFINES WS-ACCOUNT-NUMBER-WORK.
011000     05  WS-ACCOUNT-NUMBER-NUM       PIC 9(10).
011100     05  FILLER                      PIC X(04).
011200*
011300 01  WS-RELATIVE-KEYS.
011400     05  WS-ACCOUNT-RRN              PIC 9(09)   COMP.
011500     05  WS-TRANSACTION-RRN          PIC 9(09)   COMP.
011600     05  FILLER                      PIC X(06).
011700*
011800*    ORIGINAL TRANSACTION'S AMOUNT AND ACCOUNT-NUMBER, CAPTURED
011900*    BEFORE THE TRANSACTION-RECORD BUFFER IS REUSED TO WRITE THE
012000*    NEW CANCEL TRANSACTION (SEE PR-0852 ABOVE).
012100 01  WS-ORIGINAL-TRANSACTION-DATA.
012200     05  WS-ORIG-AMOUNT              PIC S9(15)V99 COMP-3.
012300     05  WS-ORIG-ACCOUNT-NUMBER      PIC X(10).
012400     05  FILLER                      PIC X(09).
012500*
012600*    PARAMETERS PASSED DOWN TO LDGIDGN TO BUILD THE XACT ID.
012700 01  WS-IDGN-PARAMETERS.
012800     05  WS-IDGN-TIMESTAMP           PIC X(26).
012900     05  WS-IDGN-SEQUENCE            PIC S9(09)  COMP.
013000     05  WS-IDGN-TRANSACTION-ID      PIC X(32).
013100*
013200*    REJECT-REASON TEXT, KEYED BY WS-ERROR-CODE, FOR TRACE DISPLAY
013300*    ONLY - SAME IDIOM AS LDGUSE.
013400 01  ERROR-TEXT-RECORD.
013500     05  FILLER                  PIC X(30)
013600             VALUE "USER NOT FOUND".
013700     05  FILLER                  PIC X(30)
013800             VALUE "MAX ACCOUNT PER USER 10".
013900     05  FILLER                  PIC X(30)
014000             VALUE "ACCOUNT NOT FOUND".
014100     05  FILLER                  PIC X(30)
014200             VALUE "USER ACCOUNT UNMATCH".
014300     05  FILLER                  PIC X(30)
014400             VALUE "ACCOUNT ALREADY UNREGISTERED".
014500     05  FILLER                  PIC X(30)
014600             VALUE "AMOUNT EXCEED BALANCE".
014700     05  FILLER                  PIC X(30)
014800             VALUE "TRANSACTION NOT FOUND".
014900     05  FILLER                  PIC X(30)
015000             VALUE "CANCEL MUST FULLY".
015100     05  FILLER                  PIC X(30)
015200             VALUE "TRANSACTION ACCOUNT UNMATCH".
015300 01  ERROR-TEXT-TABLE            REDEFINES ERROR-TEXT-RECORD.
015400     05  ERROR-TEXT              PIC X(30)   OCCURS 9 TIMES.
015500*
015600 01  WS-TRACE-SWITCH             PIC X(01)       VALUE "N".
015700     88  WS-TRACE-ON                             VALUE "Y".
015800     88  WS-TRACE-OFF                            VALUE "N".
015900*-----------------------------------------------------------------
016000 LINKAGE                     SECTION.
016100*-----------------------------------------------------------------
016200 01  LINK-PARAMETERS.
016300     05  LS-REQUEST-TRANSACTION-ID   PIC X(32).
016400     05  LS-REQUEST-ACCOUNT-NUMBER   PIC X(10).
016500     05  LS-REQUEST-AMOUNT           PIC S9(15)V99.
016600     05  LS-RUN-TIMESTAMP            PIC X(26).
016700     05  LS-TIMESTAMP-PARTS          REDEFINES LS-RUN-TIMESTAMP.
016800         10  LS-TS-YYYY              PIC 9(04).
016900         10  FILLER                  PIC X(01).
017000         10  LS-TS-MM                PIC 9(02).
017100         10  FILLER                  PIC X(01).
017200         10  LS-TS-DD                PIC 9(02).
017300         10  FILLER                  PIC X(01).
017400         10  LS-TS-HH                PIC 9(02).
017500         10  FILLER                  PIC X(01).
017600         10  LS-TS-MI                PIC 9(02).
017700         10  FILLER                  PIC X(01).
017800         10  LS-TS-SS                PIC 9(02).
017900         10  FILLER                  PIC X(01).
018000         10  LS-TS-NNNNNN            PIC 9(06).
018100     05  LS-RUN-SEQUENCE             PIC S9(09)  COMP.
018200     05  LS-NEXT-TRANSACTION-RRN     PIC S9(09)  COMP.
018300     05  LS-RESULT-SUCCESS-FLAG      PIC X(01).
018400         88  LS-SUCCESS                          VALUE "Y".
018500         88  LS-FAILED                           VALUE "N".
018600     05  LS-RESULT-ERROR-CODE        PIC 9(02).
018700     05  LS-RESULT-TRANSACTION-ID    PIC X(32).
018800     05  LS-RESULT-BALANCE-AFTER     PIC S9(15)V99.
018900     05  FILLER                      PIC X(08).
019000*-----------------------------------------------------------------
019100 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
019200*-----------------------------------------------------------------
019300* MAIN PROCEDURE
019400*-----------------------------------------------------------------
019500 100-CANCEL-BALANCE.
019600     OPEN    I-O     ACCOUNT-FILE
019700                      TRANSACTION-FILE.
019800     MOVE    "N"     TO LS-RESULT-SUCCESS-FLAG.
019900     MOVE    ZERO    TO WS-ERROR-CODE.
020000     MOVE    SPACES  TO LS-RESULT-TRANSACTION-ID.
020100     MOVE    ZERO    TO LS-RESULT-BALANCE-AFTER.
020200     PERFORM 200-COMPUTE-ACCOUNT-RRN
020300             THRU 200-COMPUTE-ACCOUNT-RRN-EXIT.
020400     PERFORM 200-READ-ACCOUNT
020500             THRU 200-READ-ACCOUNT-EXIT.
020600     PERFORM 200-FIND-ORIGINAL-TRANSACTION
020700             THRU 200-FIND-ORIGINAL-TRANSACTION-EXIT.
020800     PERFORM 200-VALIDATE-CANCEL-REQUEST
020900             THRU 200-VALIDATE-CANCEL-REQUEST-EXIT.
021000     IF      WS-ERROR-CODE = ZERO
021100             PERFORM 300-APPLY-CREDIT-AND-POST
021200                     THRU 300-APPLY-CREDIT-AND-POST-EXIT
021300     ELSE
021400             IF  WS-ACCOUNT-FOUND
021500                 PERFORM 300-POST-FAILED-TRANSACTION
021600                         THRU 300-POST-FAILED-TRANSACTION-EXIT
021700             END-IF
021800     END-IF.
021900     PERFORM 900-TRACE-REJECT-REASON
022000             THRU 900-TRACE-REJECT-REASON-EXIT.
022100     CLOSE   ACCOUNT-FILE
022200             TRANSACTION-FILE.
022300     GO TO   100-CANCEL-BALANCE-EXIT.
022400 100-CANCEL-BALANCE-EXIT.
022500     EXIT PROGRAM.
022600*-----------------------------------------------------------------
022700* TURN THE REQUEST'S TEXT ACCOUNT NUMBER INTO THE RELATIVE RECORD
022800* NUMBER OF ITS ROW ON ACCOUNT-FILE.
022900*-----------------------------------------------------------------
023000 200-COMPUTE-ACCOUNT-RRN.
023100     MOVE    LS-REQUEST-ACCOUNT-NUMBER TO WS-ACCOUNT-NUMBER-ALPHA.
023200     COMPUTE WS-ACCOUNT-RRN = WS-ACCOUNT-NUMBER-NUM - 1000000000
023300             + 1.
023400 200-COMPUTE-ACCOUNT-RRN-EXIT.
023500     EXIT.
023600*-----------------------------------------------------------------
023700* READ THE ACCOUNT ROW - THIS RUNS REGARDLESS OF WHETHER THE
023800* ORIGINAL TRANSACTION TURNS UP, SEE PR-1118 ABOVE.
023900*-----------------------------------------------------------------
024000 200-READ-ACCOUNT.
024100     MOVE    "N"             TO WS-ACCOUNT-FOUND-SW.
024200     READ    ACCOUNT-FILE
024300             INVALID KEY     MOVE "N" TO WS-ACCOUNT-FOUND-SW
024400             NOT INVALID KEY MOVE "Y" TO WS-ACCOUNT-FOUND-SW.
024500 200-READ-ACCOUNT-EXIT.
024600     EXIT.
024700*-----------------------------------------------------------------
024800* SCAN TRANSACTION-FILE FROM RELATIVE RECORD 1 LOOKING FOR THE
024900* TRANSACTION-ID BEING CANCELLED - THERE IS NO NUMERIC KEY TO
025000* COMPUTE A RELATIVE RECORD NUMBER FROM, SO THIS IS A STRAIGHT
025100* SEQUENTIAL SCAN.
025200*-----------------------------------------------------------------
025300 200-FIND-ORIGINAL-TRANSACTION.
025400     MOVE    "N"             TO WS-TRANSACTION-FOUND-SW.
025500     MOVE    "N"             TO WS-TRANSACTION-EOF-SW.
025600     MOVE    1                TO WS-TRANSACTION-RRN.
025700     START   TRANSACTION-FILE
025800             KEY IS NOT LESS THAN WS-TRANSACTION-RRN
025900             INVALID KEY     SET WS-TRANSACTION-EOF TO TRUE.
026000     PERFORM 300-SCAN-ONE-TRANSACTION
026100             THRU 300-SCAN-ONE-TRANSACTION-EXIT
026200             UNTIL WS-TRANSACTION-FOUND OR WS-TRANSACTION-EOF.
026300     IF      WS-TRANSACTION-FOUND
026400             MOVE TR-AMOUNT          TO WS-ORIG-AMOUNT
026500             MOVE TR-ACCOUNT-NUMBER  TO WS-ORIG-ACCOUNT-NUMBER
026600     END-IF.
026700 200-FIND-ORIGINAL-TRANSACTION-EXIT.
026800     EXIT.
026900*-----------------------------------------------------------------
027000 300-SCAN-ONE-TRANSACTION.
027100     READ    TRANSACTION-FILE NEXT RECORD
027200             AT END          SET WS-TRANSACTION-EOF TO TRUE.
027300     IF      NOT WS-TRANSACTION-EOF
027400             IF  TR-TRANSACTION-ID = LS-REQUEST-TRANSACTION-ID
027500                 SET WS-TRANSACTION-FOUND TO TRUE
027600             END-IF
027700     END-IF.
027800 300-SCAN-ONE-TRANSACTION-EXIT.
027900     EXIT.
028000*-----------------------------------------------------------------
028100* VALIDATION ORDER IS FIXED BY THE LEDGER RULES - FIRST FAILURE
028200* WINS.
028300*-----------------------------------------------------------------
028400 200-VALIDATE-CANCEL-REQUEST.
028500     IF      WS-TRANSACTION-NOT-FOUND
028600             MOVE 07 TO WS-ERROR-CODE
028700             GO TO 200-VALIDATE-CANCEL-REQUEST-EXIT.
028800     IF      WS-ACCOUNT-NOT-FOUND
028900             MOVE 03 TO WS-ERROR-CODE
029000             GO TO 200-VALIDATE-CANCEL-REQUEST-EXIT.
029100     IF      LS-REQUEST-AMOUNT NOT = WS-ORIG-AMOUNT
029200             MOVE 08 TO WS-ERROR-CODE
029300             GO TO 200-VALIDATE-CANCEL-REQUEST-EXIT.
029400     IF      WS-ORIG-ACCOUNT-NUMBER
029500             NOT = LS-REQUEST-ACCOUNT-NUMBER
029600             MOVE 09 TO WS-ERROR-CODE
029700             GO TO 200-VALIDATE-CANCEL-REQUEST-EXIT.
029800 200-VALIDATE-CANCEL-REQUEST-EXIT.
029900     EXIT.
030000*-----------------------------------------------------------------
030100* CREDIT THE BALANCE, REWRITE THE MASTER, AND POST A SUCCESSFUL
030200* CANCEL TRANSACTION CARRYING THE POST-CREDIT BALANCE SNAPSHOT.
030300*-----------------------------------------------------------------
030400 300-APPLY-CREDIT-AND-POST.
030500     ADD     LS-REQUEST-AMOUNT TO AC-BALANCE.
030600     REWRITE ACCOUNT-RECORD
030700             INVALID KEY MOVE 03 TO WS-ERROR-CODE.
030800     MOVE    LS-NEXT-TRANSACTION-RRN TO WS-TRANSACTION-RRN.
030900     MOVE    LS-RUN-TIMESTAMP        TO WS-IDGN-TIMESTAMP.
031000     MOVE    LS-RUN-SEQUENCE         TO WS-IDGN-SEQUENCE.
031100     CALL "LDGIDGN"  USING WS-IDGN-TIMESTAMP
031200                            WS-IDGN-SEQUENCE
031300                            WS-IDGN-TRANSACTION-ID.
031400     MOVE    WS-IDGN-TRANSACTION-ID  TO TR-TRANSACTION-ID.
031500     MOVE    LS-REQUEST-ACCOUNT-NUMBER TO TR-ACCOUNT-NUMBER.
031600     SET     TR-TYPE-CANCEL          TO TRUE.
031700     SET     TR-RESULT-SUCCESS       TO TRUE.
031800     MOVE    LS-REQUEST-AMOUNT       TO TR-AMOUNT.
031900     MOVE    AC-BALANCE              TO TR-BALANCE-SNAPSHOT.
032000     MOVE    LS-TS-YYYY              TO TR-TXN-YYYY.
032100     MOVE    LS-TS-MM                TO TR-TXN-MM.
032200     MOVE    LS-TS-DD                TO TR-TXN-DD.
032300     MOVE    LS-TS-HH                TO TR-TXN-HH.
032400     MOVE    LS-TS-MI                TO TR-TXN-MI.
032500     MOVE    LS-TS-SS                TO TR-TXN-SS.
032600     MOVE    LS-TS-NNNNNN            TO TR-TXN-NNNNNN.
032700     WRITE   TRANSACTION-RECORD
032800             INVALID KEY MOVE 03 TO WS-ERROR-CODE.
032900     IF      WS-ERROR-CODE = ZERO
033000             MOVE AC-BALANCE         TO LS-RESULT-BALANCE-AFTER
033100             MOVE TR-TRANSACTION-ID  TO LS-RESULT-TRANSACTION-ID
033200             SET  LS-SUCCESS         TO TRUE
033300     ELSE
033400             SET  LS-FAILED          TO TRUE
033500     END-IF.
033600 300-APPLY-CREDIT-AND-POST-EXIT.
033700     EXIT.
033800*-----------------------------------------------------------------
033900* POST A FAILED CANCEL TRANSACTION - NO BALANCE CHANGE, SNAPSHOT
034000* IS THE ACCOUNT'S CURRENT BALANCE.
034100*-----------------------------------------------------------------
034200 300-POST-FAILED-TRANSACTION.
034300     MOVE    LS-NEXT-TRANSACTION-RRN TO WS-TRANSACTION-RRN.
034400     MOVE    LS-RUN-TIMESTAMP        TO WS-IDGN-TIMESTAMP.
034500     MOVE    LS-RUN-SEQUENCE         TO WS-IDGN-SEQUENCE.
034600     CALL "LDGIDGN"  USING WS-IDGN-TIMESTAMP
034700                            WS-IDGN-SEQUENCE
034800                            WS-IDGN-TRANSACTION-ID.
034900     MOVE    WS-IDGN-TRANSACTION-ID  TO TR-TRANSACTION-ID.
035000     MOVE    LS-REQUEST-ACCOUNT-NUMBER TO TR-ACCOUNT-NUMBER.
035100     SET     TR-TYPE-CANCEL          TO TRUE.
035200     SET     TR-RESULT-FAIL          TO TRUE.
035300     MOVE    LS-REQUEST-AMOUNT       TO TR-AMOUNT.
035400     MOVE    AC-BALANCE              TO TR-BALANCE-SNAPSHOT.
035500     MOVE    LS-TS-YYYY              TO TR-TXN-YYYY.
035600     MOVE    LS-TS-MM                TO TR-TXN-MM.
035700     MOVE    LS-TS-DD                TO TR-TXN-DD.
035800     MOVE    LS-TS-HH                TO TR-TXN-HH.
035900     MOVE    LS-TS-MI                TO TR-TXN-MI.
036000     MOVE    LS-TS-SS                TO TR-TXN-SS.
036100     MOVE    LS-TS-NNNNNN            TO TR-TXN-NNNNNN.
036200     WRITE   TRANSACTION-RECORD
036300             INVALID KEY CONTINUE.
036400     MOVE    AC-BALANCE              TO LS-RESULT-BALANCE-AFTER.
036500     MOVE    TR-TRANSACTION-ID       TO LS-RESULT-TRANSACTION-ID.
036600     SET     LS-FAILED               TO TRUE.
036700 300-POST-FAILED-TRANSACTION-EXIT.
036800     EXIT.
036900*-----------------------------------------------------------------
037000* MOVE THE FINAL ERROR CODE BACK TO THE CALLER, AND WHEN THE
037100* TRACE SWITCH IS ON, DISPLAY THE REASON TEXT.
037200*-----------------------------------------------------------------
037300 900-TRACE-REJECT-REASON.
037400     MOVE    WS-ERROR-CODE           TO LS-RESULT-ERROR-CODE.
037500     IF      WS-ERROR-CODE NOT = ZERO AND WS-TRACE-ON
037600             DISPLAY "LDGCAN REJECT - " ERROR-TEXT (WS-ERROR-CODE)
037700     END-IF.
037800 900-TRACE-REJECT-REASON-EXIT.
037900     EXIT.
