000100*-----------------------------------------------------------------
000200*  THIS PROGRAM IS A SUBORDINATE SERVICE TO LGDRIVER, LDGUSE AND
000300*  LDGCAN.  GIVEN A RUN TIMESTAMP AND A RUN-LOCAL SEQUENCE NUMBER
000400*  IT RETURNS A 32-CHARACTER TRANSACTION ID, UNIQUE FOR THE LIFE
000500*  OF THE RUN.  NO FILES ARE OPENED BY THIS PROGRAM.
000600*-----------------------------------------------------------------
000700 IDENTIFICATION              DIVISION.
000800*-----------------------------------------------------------------
000900 PROGRAM-ID.                 LDGIDGN.
001000 AUTHOR.                     C. J. ABERNATHY.
001100 INSTALLATION.               MIDLAND TRUST BANK - I.S. DIVISION.
001200 DATE-WRITTEN.                MARCH 19, 1984.
001300 DATE-COMPILED.
001400 SECURITY.                   COMPANY CONFIDENTIAL - I.S. USE ONLY.
001500*-----------------------------------------------------------------
001600*  CHANGE LOG
001700*-----------------------------------------------------------------
001800*  03/19/84  CJA  INITIAL RELEASE - XACT ID GENERATOR FOR THE
001900*                 LEDGER CONVERSION PROJECT.
002000*  07/02/85  CJA  CR-1985-204 CHECK-DIGIT PAIR EXPANDED TO THREE
002100*                 POSITIONS AFTER DUPLICATE IDS SEEN IN STRESS RUN.
002200*  01/14/87  RTH  PR-0734 SEQUENCE PART WAS NOT ZERO-PADDED ON
002300*                 LOW VALUES, CORRECTED MOVE TO WS-ID-SEQ-PART.
002400*  06/30/89  LMO  CR-1989-066 ADDED TRACE SWITCH (UPSI-0) FOR
002500*                 DUMP OF BUILD FIELDS DURING RECON.
002600*  02/11/91  DRF  PR-1102 HEX TABLE HAD DUPLICATE 'A' ENTRY,
002700*                 REKEYED HEX-DIGIT-RECORD.
002800*  08/08/93  RTH  CR-1993-311 NNNNNN PART OF TIMESTAMP NOW FEEDS
002900*                 CHECK-PART-3 INSTEAD OF BEING DROPPED.
003000*  05/02/95  CJA  PR-1288 MINOR - COMMENTS ONLY, NO LOGIC CHANGE.
003100*  11/09/98  LMO  Y2K-0231 REVIEWED FOR CENTURY WINDOW EXPOSURE.
003200*                 ALL DATE FIELDS HERE ARE 4-DIGIT YEAR, CARRIED
003300*                 IN FROM THE CALLER'S WS-RUN-TIMESTAMP.  NO
003400*                 2-DIGIT YEAR ARITHMETIC IN THIS PROGRAM.
003500*                 NO CHANGE REQUIRED, SIGNED OFF PER Y2K-0231.
003600*  03/22/99  LMO  Y2K-0231 FOLLOW-UP - CONFIRMED WITH UNIT TEST
003700*                 DECK DATED 01/01/2000 THROUGH 12/31/2000.
003800*  10/17/01  DRF  PR-1460 WS-HEX-SUBSCRIPT WAS PIC 9, REDEFINED
003900*                 AS COMP TO MATCH SHOP STANDARD FOR SUBSCRIPTS.
004000*  04/05/04  RTH  CR-2004-129 STANDALONE RECOMPILE FOR THE NEW
004100*                 LEDGER BATCH SUITE, NO SOURCE CHANGE.
004200*-----------------------------------------------------------------
004300 ENVIRONMENT                 DIVISION.
004400*-----------------------------------------------------------------
004500 CONFIGURATION               SECTION.
004600 SOURCE-COMPUTER.            WHATEVER-PC.
004700 OBJECT-COMPUTER.            WHATEVER-PC.
004800 SPECIAL-NAMES.
004900     UPSI-0 ON STATUS IS      WS-TRACE-ON
005000            OFF STATUS IS     WS-TRACE-OFF.
005100*-----------------------------------------------------------------
005200 DATA                        DIVISION.
005300*-----------------------------------------------------------------
005400 WORKING-STORAGE             SECTION.
005500*-----------------------------------------------------------------
005600*    SCRATCH QUOTIENT FOR THE THREE DIVIDE STATEMENTS BELOW - A
005700*    SOLO WORK FIELD, NOT PART OF ANY RECORD, SO IT STANDS ALONE
005800*    AT THE 77 LEVEL PER SHOP STANDARD.
005900 77  WS-CHECK-QUOTIENT           PIC S9(07)      COMP.
006000*
006100*    HEX-LOOKING DIGIT TABLE USED TO BUILD THE THREE CHECK
006200*    CHARACTERS.  SAME FILLER/VALUE/REDEFINES/OCCURS IDIOM THE
006300*    SHOP USES FOR DAY-NAME AND REQUEST-TYPE TABLES ELSEWHERE.
006400 01  HEX-DIGIT-RECORD.
006500     05  FILLER                  PIC X(01)       VALUE "0".
006600     05  FILLER                  PIC X(01)       VALUE "1".
006700     05  FILLER                  PIC X(01)       VALUE "2".
006800     05  FILLER                  PIC X(01)       VALUE "3".
006900     05  FILLER                  PIC X(01)       VALUE "4".
007000     05  FILLER                  PIC X(01)       VALUE "5".
007100     05  FILLER                  PIC X(01)       VALUE "6".
007200     05  FILLER                  PIC X(01)       VALUE "7".
007300     05  FILLER                  PIC X(01)       VALUE "8".
007400     05  FILLER                  PIC X(01)       VALUE "9".
007500     05  FILLER                  PIC X(01)       VALUE "A".
007600     05  FILLER                  PIC X(01)       VALUE "B".
007700     05  FILLER                  PIC X(01)       VALUE "C".
007800     05  FILLER                  PIC X(01)       VALUE "D".
007900     05  FILLER                  PIC X(01)       VALUE "E".
008000     05  FILLER                  PIC X(01)       VALUE "F".
008100 01  HEX-DIGIT-TABLE             REDEFINES HEX-DIGIT-RECORD.
008200     05  HEX-DIGIT               PIC X(01)       OCCURS 16 TIMES.
008300*
008400 01  WS-TRANSACTION-ID-BUILD.
008500     05  WS-ID-DATE-PART.
008600         10  WS-ID-YYYY          PIC 9(04).
008700         10  WS-ID-MM            PIC 9(02).
008800         10  WS-ID-DD            PIC 9(02).
008900         10  WS-ID-HH            PIC 9(02).
009000         10  WS-ID-MI            PIC 9(02).
009100         10  WS-ID-SS            PIC 9(02).
009200         10  WS-ID-NNNNNN        PIC 9(06).
009300     05  WS-ID-SEQ-PART          PIC 9(09).
009400     05  WS-ID-CHECK-PART.
009500         10  WS-ID-CHECK-1       PIC X(01).
009600         10  WS-ID-CHECK-2       PIC X(01).
009700         10  WS-ID-CHECK-3       PIC X(01).
009800 01  WS-TRANSACTION-ID-FLAT      REDEFINES WS-TRANSACTION-ID-BUILD
009900                                 PIC X(32).
010000*
010100 01  WS-CHECK-DIGIT-WORK.
010200     05  WS-CHECK-SUM-1          PIC S9(07)      COMP.
010300     05  WS-CHECK-SUM-2          PIC S9(07)      COMP.
010400     05  WS-CHECK-SUM-3          PIC S9(07)      COMP.
010500     05  WS-CHECK-REMAINDER-1    PIC S9(04)      COMP.
010600     05  WS-CHECK-REMAINDER-2    PIC S9(04)      COMP.
010700     05  WS-CHECK-REMAINDER-3    PIC S9(04)      COMP.
010800     05  WS-HEX-SUBSCRIPT-1      PIC S9(04)      COMP.
010900     05  WS-HEX-SUBSCRIPT-2      PIC S9(04)      COMP.
011000     05  WS-HEX-SUBSCRIPT-3      PIC S9(04)      COMP.
011100*
011200 01  WS-TRACE-SWITCH             PIC X(01)       VALUE "N".
011300     88  WS-TRACE-ON                             VALUE "Y".
011400     88  WS-TRACE-OFF                            VALUE "N".
011500*-----------------------------------------------------------------
011600 LINKAGE                     SECTION.
011700*-----------------------------------------------------------------
011800 01  LS-TIMESTAMP-IN             PIC X(26).
011900 01  LS-TIMESTAMP-PARTS          REDEFINES LS-TIMESTAMP-IN.
012000     05  LS-TS-YYYY              PIC 9(04).
012100     05  FILLER                  PIC X(01).
012200     05  LS-TS-MM                PIC 9(02).
012300     05  FILLER                  PIC X(01).
012400     05  LS-TS-DD                PIC 9(02).
012500     05  FILLER                  PIC X(01).
012600     05  LS-TS-HH                PIC 9(02).
012700     05  FILLER                  PIC X(01).
012800     05  LS-TS-MI                PIC 9(02).
012900     05  FILLER                  PIC X(01).
013000     05  LS-TS-SS                PIC 9(02).
013100     05  FILLER                  PIC X(01).
013200     05  LS-TS-NNNNNN            PIC 9(06).
013300 01  LS-SEQUENCE-IN              PIC S9(09)      COMP.
013400 01  LS-TRANSACTION-ID-OUT       PIC X(32).
013500*-----------------------------------------------------------------
013600 PROCEDURE                   DIVISION    USING LS-TIMESTAMP-IN
013700                     LS-SEQUENCE-IN
013800                     LS-TRANSACTION-ID-OUT.
013900*-----------------------------------------------------------------
014000* MAIN PROCEDURE
014100*-----------------------------------------------------------------
014200 100-GENERATE-TRANSACTION-ID.
014300     PERFORM 200-BUILD-DATE-PART
014400             THRU 200-BUILD-DATE-PART-EXIT.
014500     PERFORM 200-BUILD-SEQ-PART
014600             THRU 200-BUILD-SEQ-PART-EXIT.
014700     PERFORM 200-BUILD-CHECK-PART
014800             THRU 200-BUILD-CHECK-PART-EXIT.
014900     MOVE    WS-TRANSACTION-ID-FLAT TO LS-TRANSACTION-ID-OUT.
015000     GO TO   100-GENERATE-TRANSACTION-ID-EXIT.
015100 100-GENERATE-TRANSACTION-ID-EXIT.
015200     EXIT PROGRAM.
015300*-----------------------------------------------------------------
015400* COPY THE TIMESTAMP DIGITS INTO THE BUILD AREA, UNPUNCTUATED.
015500*-----------------------------------------------------------------
015600 200-BUILD-DATE-PART.
015700     MOVE    LS-TS-YYYY          TO WS-ID-YYYY.
015800     MOVE    LS-TS-MM            TO WS-ID-MM.
015900     MOVE    LS-TS-DD            TO WS-ID-DD.
016000     MOVE    LS-TS-HH            TO WS-ID-HH.
016100     MOVE    LS-TS-MI            TO WS-ID-MI.
016200     MOVE    LS-TS-SS            TO WS-ID-SS.
016300     MOVE    LS-TS-NNNNNN        TO WS-ID-NNNNNN.
016400 200-BUILD-DATE-PART-EXIT.
016500     EXIT.
016600*-----------------------------------------------------------------
016700* ZERO-PAD THE CALLER'S RUN SEQUENCE NUMBER INTO THE BUILD AREA.
016800*-----------------------------------------------------------------
016900 200-BUILD-SEQ-PART.
017000     MOVE    LS-SEQUENCE-IN      TO WS-ID-SEQ-PART.
017100 200-BUILD-SEQ-PART-EXIT.
017200     EXIT.
017300*-----------------------------------------------------------------
017400* FOLD THE DATE AND SEQUENCE DIGITS INTO THREE CHECK CHARACTERS
017500* SO TWO REQUESTS IN THE SAME RUN SECOND STILL GET DIFFERENT IDS.
017600*-----------------------------------------------------------------
017700 200-BUILD-CHECK-PART.
017800     COMPUTE WS-CHECK-SUM-1 = WS-ID-YYYY + WS-ID-MM + WS-ID-DD.
017900     DIVIDE  WS-CHECK-SUM-1 BY 16 GIVING WS-CHECK-QUOTIENT
018000             REMAINDER WS-CHECK-REMAINDER-1.
018100     ADD     1 WS-CHECK-REMAINDER-1 GIVING WS-HEX-SUBSCRIPT-1.
018200     MOVE    HEX-DIGIT (WS-HEX-SUBSCRIPT-1) TO WS-ID-CHECK-1.
018300     COMPUTE WS-CHECK-SUM-2 = WS-ID-HH + WS-ID-MI + WS-ID-SS.
018400     DIVIDE  WS-CHECK-SUM-2 BY 16 GIVING WS-CHECK-QUOTIENT
018500             REMAINDER WS-CHECK-REMAINDER-2.
018600     ADD     1 WS-CHECK-REMAINDER-2 GIVING WS-HEX-SUBSCRIPT-2.
018700     MOVE    HEX-DIGIT (WS-HEX-SUBSCRIPT-2) TO WS-ID-CHECK-2.
018800     COMPUTE WS-CHECK-SUM-3 = WS-ID-NNNNNN + WS-ID-SEQ-PART.
018900     DIVIDE  WS-CHECK-SUM-3 BY 16 GIVING WS-CHECK-QUOTIENT
019000             REMAINDER WS-CHECK-REMAINDER-3.
019100     ADD     1 WS-CHECK-REMAINDER-3 GIVING WS-HEX-SUBSCRIPT-3.
019200     MOVE    HEX-DIGIT (WS-HEX-SUBSCRIPT-3) TO WS-ID-CHECK-3.
019300 200-BUILD-CHECK-PART-EXIT.
019400     EXIT.
