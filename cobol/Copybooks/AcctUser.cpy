000100*-----------------------------------------------------------------
000200*    ACCOUNT-USER MASTER RECORD LAYOUT.
000300*    ONE ENTRY PER REGISTERED LEDGER USER.  LOADED INTO
000400*    ACCOUNT-USER-TABLE AT THE START OF EVERY RUN -- THIS FILE IS
000500*    NEVER RANDOM-ACCESSED, ONLY READ SEQUENTIALLY ONCE.
000600*-----------------------------------------------------------------
000700 01  ACCOUNT-USER-RECORD.
000800     05  AU-USER-ID              PIC S9(09)      COMP.
000900     05  AU-USER-NAME            PIC X(20).
001000     05  FILLER                  PIC X(07).
