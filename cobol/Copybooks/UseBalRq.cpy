000100*-----------------------------------------------------------------
000200*    USE-BALANCE-REQUEST -- BATCH INPUT FEED FOR A DEBIT
000300*    (USE-OF-BALANCE) AGAINST AN EXISTING ACCOUNT.
000400*-----------------------------------------------------------------
000500 01  USE-BALANCE-REQUEST-RECORD.
000600     05  UBR-USER-ID             PIC 9(09).
000700     05  UBR-ACCOUNT-NUMBER      PIC X(10).
000800     05  UBR-AMOUNT              PIC S9(15)V99.
000900     05  FILLER                  PIC X(10).
