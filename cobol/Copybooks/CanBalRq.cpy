000100*-----------------------------------------------------------------
000200*    CANCEL-BALANCE-REQUEST -- BATCH INPUT FEED FOR A REVERSAL
000300*    OF A PRIOR USE TRANSACTION, IN FULL.
000400*-----------------------------------------------------------------
000500 01  CANCEL-BALANCE-REQUEST-RECORD.
000600     05  CBR-TRANSACTION-ID      PIC X(32).
000700     05  CBR-ACCOUNT-NUMBER      PIC X(10).
000800     05  CBR-AMOUNT              PIC S9(15)V99.
000900     05  FILLER                  PIC X(10).
