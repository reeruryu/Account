000100*-----------------------------------------------------------------
000200*    QUERY-TRANSACTION-REQUEST -- BATCH INPUT FEED FOR AN
000300*    INQUIRY LOOKUP AGAINST A POSTED TRANSACTION.
000400*-----------------------------------------------------------------
000500 01  QUERY-TRANSACTION-REQUEST-RECORD.
000600     05  QTR-TRANSACTION-ID      PIC X(32).
000700     05  FILLER                  PIC X(08).
