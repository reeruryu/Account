000100*-----------------------------------------------------------------
000200*    CREATE-ACCOUNT-REQUEST -- BATCH INPUT FEED FOR THE NEW
000300*    ACCOUNT OPENING RUN.
000400*-----------------------------------------------------------------
000500 01  CREATE-ACCOUNT-REQUEST-RECORD.
000600     05  CAR-USER-ID             PIC 9(09).
000700     05  CAR-INITIAL-BALANCE     PIC S9(15)V99.
000800     05  FILLER                  PIC X(10).
