000100*-----------------------------------------------------------------
000200*    ACCOUNT MASTER RECORD LAYOUT.
000300*    RELATIVE RECORD NUMBER OF THIS RECORD IS ALWAYS
000400*    AC-ACCOUNT-NUMBER-N MINUS 1000000000 PLUS 1 -- THAT IS HOW
000500*    LDGUSE/LDGCAN FIND A ROW WITHOUT A SEPARATE INDEX.
000600*    AC-ACCOUNT-ID IS SET EQUAL TO THAT SAME NUMBER AT WRITE TIME.
000700*-----------------------------------------------------------------
000800 01  ACCOUNT-RECORD.
000900     05  AC-ACCOUNT-ID           PIC S9(09)      COMP.
001000     05  AC-USER-ID              PIC 9(09).
001100     05  AC-ACCOUNT-NUMBER       PIC X(10).
001200     05  AC-ACCOUNT-NUMBER-N     REDEFINES AC-ACCOUNT-NUMBER
001300                                 PIC 9(10).
001400     05  AC-ACCOUNT-STATUS       PIC X(01).
001500         88  AC-STATUS-IN-USE            VALUE "I".
001600         88  AC-STATUS-UNREGISTERED      VALUE "U".
001700     05  AC-BALANCE              PIC S9(15)V99   COMP-3.
001800*        REGISTERED-AT, BROKEN OUT YYYY-MM-DD-HH.MM.SS.NNNNNN.
001900     05  AC-REGISTERED-AT.
002000         10  AC-REG-YYYY         PIC 9(04).
002100         10  FILLER              PIC X(01)       VALUE "-".
002200         10  AC-REG-MM           PIC 9(02).
002300         10  FILLER              PIC X(01)       VALUE "-".
002400         10  AC-REG-DD           PIC 9(02).
002500         10  FILLER              PIC X(01)       VALUE "-".
002600         10  AC-REG-HH           PIC 9(02).
002700         10  FILLER              PIC X(01)       VALUE ".".
002800         10  AC-REG-MI           PIC 9(02).
002900         10  FILLER              PIC X(01)       VALUE ".".
003000         10  AC-REG-SS           PIC 9(02).
003100         10  FILLER              PIC X(01)       VALUE ".".
003200         10  AC-REG-NNNNNN       PIC 9(06).
003300     05  FILLER                  PIC X(10).
