000100*-----------------------------------------------------------------
000200*    TRANSACTION MASTER RECORD LAYOUT.
000300*    RELATIVE FILE -- THIS MASTER HAS NO NUMERIC KEY TO DERIVE A
000400*    RELATIVE RECORD NUMBER FROM, SO LOOKUP BY TR-TRANSACTION-ID
000500*    IS ALWAYS A SEQUENTIAL SCAN FROM RELATIVE RECORD 1.
000600*-----------------------------------------------------------------
000700 01  TRANSACTION-RECORD.
000800     05  TR-TRANSACTION-ID       PIC X(32).
000900     05  TR-ACCOUNT-NUMBER       PIC X(10).
001000     05  TR-ACCOUNT-NUMBER-N     REDEFINES TR-ACCOUNT-NUMBER
001100                                 PIC 9(10).
001200     05  TR-TRANSACTION-TYPE     PIC X(01).
001300         88  TR-TYPE-USE                 VALUE "U".
001400         88  TR-TYPE-CANCEL              VALUE "C".
001500     05  TR-TRANSACTION-RESULT   PIC X(01).
001600         88  TR-RESULT-SUCCESS           VALUE "S".
001700         88  TR-RESULT-FAIL              VALUE "F".
001800     05  TR-AMOUNT               PIC S9(15)V99   COMP-3.
001900     05  TR-BALANCE-SNAPSHOT     PIC S9(15)V99   COMP-3.
002000*        TRANSACTED-AT, BROKEN OUT YYYY-MM-DD-HH.MM.SS.NNNNNN.
002100     05  TR-TRANSACTED-AT.
002200         10  TR-TXN-YYYY         PIC 9(04).
002300         10  FILLER              PIC X(01)       VALUE "-".
002400         10  TR-TXN-MM           PIC 9(02).
002500         10  FILLER              PIC X(01)       VALUE "-".
002600         10  TR-TXN-DD           PIC 9(02).
002700         10  FILLER              PIC X(01)       VALUE "-".
002800         10  TR-TXN-HH           PIC 9(02).
002900         10  FILLER              PIC X(01)       VALUE ".".
003000         10  TR-TXN-MI           PIC 9(02).
003100         10  FILLER              PIC X(01)       VALUE ".".
003200         10  TR-TXN-SS           PIC 9(02).
003300         10  FILLER              PIC X(01)       VALUE ".".
003400         10  TR-TXN-NNNNNN       PIC 9(06).
003500     05  FILLER                  PIC X(09).
