000100*-----------------------------------------------------------------
000200*  THIS PROGRAM IS THE MAIN BATCH DRIVER FOR THE ACCOUNT LEDGER
000300*  RUN.  IT OPENS NEW ACCOUNTS FOR REGISTERED USERS, CALLS THE
000400*  USE-BALANCE, CANCEL-BALANCE AND QUERY-TRANSACTION SERVICES ONE
000500*  REQUEST RECORD AT A TIME, AND PRINTS THE RUN-REPORT SUMMARY.
000600*
000700*  USED FILES
000800*     - ACCOUNT-USER-FILE (SEQUENTIAL, READ ONCE INTO A TABLE)
000900*     - ACCOUNT-FILE (RELATIVE, UPDATABLE MASTER)
001000*     - CREATE-ACCOUNT-REQUEST-FILE, USE-BALANCE-REQUEST-FILE,
001100*       CANCEL-BALANCE-REQUEST-FILE, QUERY-TRANSACTION-REQUEST-FILE
001200*       (SEQUENTIAL INPUT FEEDS)
001300*     - RUN-REPORT (SEQUENTIAL PRINT FILE)
001400*-----------------------------------------------------------------
001500 IDENTIFICATION              DIVISION.
001600*-----------------------------------------------------------------
001700 PROGRAM-ID.                 LGDRIVER.
001800 AUTHOR.                     R. T. HALVORSEN.
001900 INSTALLATION.               MIDLAND TRUST BANK - I.S. DIVISION.
002000 DATE-WRITTEN.                JANUARY 9, 1984.
002100 DATE-COMPILED.
002200 SECURITY.                   COMPANY CONFIDENTIAL - I.S. USE ONLY.
002300*-----------------------------------------------------------------
002400*  CHANGE LOG
002500*-----------------------------------------------------------------
002600*  01/09/84  RTH  INITIAL RELEASE - ACCOUNT LEDGER BATCH DRIVER,
002700*                 REPLACES THE MANUAL NEW-ACCOUNT LOG.
002800*  03/19/84  CJA  CR-1984-040 CALLS LDGIDGN FOR TRANSACTION IDS
002900*                 ONCE THE TRANSACTION MASTER WAS ADDED.
003000*  06/06/84  JAP  CR-1984-071 ADDED USE-BALANCE REQUEST PASS,
003100*                 CALLS THE NEW LDGUSE SUBPROGRAM.
003200*  08/14/84  LMO  CR-1984-098 ADDED CANCEL-BALANCE REQUEST PASS,
003300*                 CALLS THE NEW LDGCAN SUBPROGRAM.
003400*  10/02/84  DRF  CR-1984-126 ADDED QUERY-TRANSACTION REQUEST PASS,
003500*                 CALLS THE NEW LDGQRY SUBPROGRAM.  RUN-REPORT
003600*                 NOW COVERS ALL FOUR REQUEST TYPES.
003700*  02/11/86  RTH  PR-0688 MAX-ACCOUNTS-PER-USER CHECK USED > 10
003800*                 INSTEAD OF = 10, ALLOWED AN 11TH ACCOUNT.
003900*  09/23/88  JAP  CR-1988-177 FAILED USE/CANCEL ATTEMPTS NOW SHOW
004000*                 UP ON RUN-REPORT AS FAIL DETAIL LINES INSTEAD
004100*                 OF BEING SILENT, TO MATCH LDGUSE/LDGCAN CHANGE.
004200*  07/19/94  RTH  CR-1994-098 ACCOUNT-USER-FILE IS NOW LOADED INTO
004300*                 A TABLE ONCE AND PASSED TO LDGUSE, INSTEAD OF
004400*                 LDGUSE RE-OPENING THE MASTER ON EVERY CALL.
004500*  02/20/96  LMO  PR-1301 NEW-ACCOUNT-NUMBER COMPUTATION USED THE
004600*                 WRONG BASE OFFSET WHEN ACCOUNT-FILE WAS EMPTY.
004700*  11/09/98  LMO  Y2K-0231 REVIEWED FOR CENTURY WINDOW EXPOSURE.
004800*                 RUN TIMESTAMP IS BUILT FROM ACCEPT FROM DATE
004900*                 YYYYMMDD, A 4-DIGIT YEAR.  NO CHANGE REQUIRED,
005000*                 SIGNED OFF PER Y2K-0231.
005100*  03/22/99  LMO  Y2K-0231 FOLLOW-UP - UNIT TEST DECK DATED
005200*                 01/01/2000 THROUGH 12/31/2000 RUN CLEAN.
005300*  08/30/02  DRF  PR-1502 RUN-REPORT TYPE TOTAL FOR AN EMPTY
005400*                 REQUEST FILE NOW PRINTS ZEROS INSTEAD OF BEING
005500*                 SKIPPED, FOR CONSISTENCY WITH RECONCILIATION.
005600*  04/05/04  RTH  CR-2004-129 RECOMPILED AS THE LEAD PROGRAM OF THE
005700*                 NEW LEDGER BATCH SUITE (LGDRIVER/LDGUSE/LDGCAN/
005800*                 LDGQRY/LDGIDGN).  NO LOGIC CHANGE.
005900*-----------------------------------------------------------------
006000 ENVIRONMENT                 DIVISION.
006100*-----------------------------------------------------------------
006200 CONFIGURATION               SECTION.
006300 SOURCE-COMPUTER.            WHATEVER-PC.
006400 OBJECT-COMPUTER.            WHATEVER-PC.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700     UPSI-0 ON STATUS IS      WS-TRACE-ON
006800            OFF STATUS IS     WS-TRACE-OFF.
006900*-----------------------------------------------------------------
007000 INPUT-OUTPUT                SECTION.
007100 FILE-CONTROL.
007200     SELECT  ACCOUNT-USER-FILE
007300             ASSIGN TO "ACCTUSR"
007400             ORGANIZATION IS LINE SEQUENTIAL
007500             FILE STATUS IS WS-ACCT-USER-STAT.
007600     SELECT  ACCOUNT-FILE
007700             ASSIGN TO "ACCTMSTR"
007800             ORGANIZATION IS RELATIVE
007900             ACCESS MODE IS DYNAMIC
008000             RELATIVE KEY IS WS-ACCOUNT-RRN
008100             FILE STATUS IS WS-ACCOUNT-FILE-STAT.
008200     SELECT  CREATE-ACCOUNT-REQUEST-FILE
008300             ASSIGN TO "CREQIN"
008400             ORGANIZATION IS LINE SEQUENTIAL
008500             FILE STATUS IS WS-CAR-STAT.
008600     SELECT  USE-BALANCE-REQUEST-FILE
008700             ASSIGN TO "UREQIN"
008800             ORGANIZATION IS LINE SEQUENTIAL
008900             FILE STATUS IS WS-UBR-STAT.
009000     SELECT  CANCEL-BALANCE-REQUEST-FILE
009100             ASSIGN TO "XREQIN"
009200             ORGANIZATION IS LINE SEQUENTIAL
009300             FILE STATUS IS WS-CBR-STAT.
009400     SELECT  QUERY-TRANSACTION-REQUEST-FILE
009500             ASSIGN TO "QREQIN"
009600             ORGANIZATION IS LINE SEQUENTIAL
009700             FILE STATUS IS WS-QTR-STAT.
009800     SELECT  RUN-REPORT
009900             ASSIGN TO "RUNRPT"
010000             ORGANIZATION IS LINE SEQUENTIAL.
010100*-----------------------------------------------------------------
010200 DATA                        DIVISION.
010300*-----------------------------------------------------------------
010400 FILE                        SECTION.
010500 FD  ACCOUNT-USER-FILE
010600     RECORD CONTAINS 36 CHARACTERS
010700     DATA RECORD IS ACCOUNT-USER-RECORD.
010800     COPY "Copybooks/AcctUser.cpy".
010900*
011000 FD  ACCOUNT-FILE
011100     RECORD CONTAINS 82 CHARACTERS
011200     DATA RECORD IS ACCOUNT-RECORD.
011300     COPY "Copybooks/Account.cpy".
011400*
011500 FD  CREATE-ACCOUNT-REQUEST-FILE
011600     RECORD CONTAINS 36 CHARACTERS
011700     DATA RECORD IS CREATE-ACCOUNT-REQUEST-RECORD.
011800     COPY "Copybooks/CreAcctRq.cpy".
011900*
012000 FD  USE-BALANCE-REQUEST-FILE
012100     RECORD CONTAINS 46 CHARACTERS
012200     DATA RECORD IS USE-BALANCE-REQUEST-RECORD.
012300     COPY "Copybooks/UseBalRq.cpy".
012400*
012500 FD  CANCEL-BALANCE-REQUEST-FILE
012600     RECORD CONTAINS 69 CHARACTERS
012700     DATA RECORD IS CANCEL-BALANCE-REQUEST-RECORD.
012800     COPY "Copybooks/CanBalRq.cpy".
012900*
013000 FD  QUERY-TRANSACTION-REQUEST-FILE
013100     RECORD CONTAINS 40 CHARACTERS
013200     DATA RECORD IS QUERY-TRANSACTION-REQUEST-RECORD.
013300     COPY "Copybooks/QryTxnRq.cpy".
013400*
013500 FD  RUN-REPORT
013600     RECORD CONTAINS 110 CHARACTERS
013700     DATA RECORD IS RUN-REPORT-LINE.
013800 01  RUN-REPORT-LINE                 PIC X(110).
013900*-----------------------------------------------------------------
014000 WORKING-STORAGE             SECTION.
014100*-----------------------------------------------------------------
014200*    STANDALONE SCRATCH FIELDS - PULLED OUT OF THE SWITCHES GROUP
014300*    AS 77-LEVEL ITEMS PER SHOP STANDARD FOR A SOLO FIELD.
014400 77  WS-ERROR-CODE               PIC 9(02)   VALUE ZERO.
014500 77  WS-AU-SUBSCRIPT             PIC S9(05)  COMP.
014600 77  WS-CURRENT-TYPE-INDEX       PIC S9(05)  COMP.
014700*
014800 01  SWITCHES-AND-COUNTERS.
014900     05  WS-ACCT-USER-STAT           PIC X(02).
015000     05  WS-ACCOUNT-FILE-STAT        PIC X(02).
015100     05  WS-CAR-STAT                 PIC X(02).
015200     05  WS-UBR-STAT                 PIC X(02).
015300     05  WS-CBR-STAT                 PIC X(02).
015400     05  WS-QTR-STAT                 PIC X(02).
015500     05  WS-AU-EOF-SW                PIC X(01)   VALUE "N".
015600         88  WS-AU-EOF                           VALUE "Y".
015700     05  WS-CAR-EOF-SW               PIC X(01)   VALUE "N".
015800         88  WS-CAR-EOF                          VALUE "Y".
015900     05  WS-UBR-EOF-SW               PIC X(01)   VALUE "N".
016000         88  WS-UBR-EOF                          VALUE "Y".
016100     05  WS-CBR-EOF-SW               PIC X(01)   VALUE "N".
016200         88  WS-CBR-EOF                          VALUE "Y".
016300     05  WS-QTR-EOF-SW               PIC X(01)   VALUE "N".
016400         88  WS-QTR-EOF                          VALUE "Y".
016500     05  WS-USER-FOUND-SW            PIC X(01)   VALUE "N".
016600         88  WS-USER-FOUND                       VALUE "Y".
016700         88  WS-USER-NOT-FOUND                   VALUE "N".
016800     05  WS-ACCT-SCAN-EOF-SW         PIC X(01)   VALUE "N".
016900         88  WS-ACCT-SCAN-EOF                    VALUE "Y".
017000     05  WS-TRACE-SWITCH             PIC X(01)   VALUE "N".
017100         88  WS-TRACE-ON                         VALUE "Y".
017200         88  WS-TRACE-OFF                        VALUE "N".
017300     05  FILLER                      PIC X(18).
017400*
017500 01  WS-ACCOUNT-CREATE-WORK.
017600     05  WS-HIGHEST-ACCOUNT-ID       PIC S9(09)  COMP.
017700     05  WS-USER-ACCOUNT-COUNT       PIC S9(05)  COMP.
017800     05  WS-NEW-ACCOUNT-ID           PIC S9(09)  COMP.
017900     05  WS-NEW-ACCOUNT-NUMBER-N     PIC 9(10).
018000     05  FILLER                      PIC X(06).
018100*
018200 01  WS-RELATIVE-KEYS.
018300     05  WS-ACCOUNT-RRN              PIC 9(09)   COMP.
018400     05  WS-NEXT-TRANSACTION-RRN     PIC S9(09)  COMP.
018500     05  WS-RUN-SEQUENCE             PIC S9(09)  COMP.
018600     05  FILLER                      PIC X(06).
018700*
018800*    RUN TIMESTAMP, CAPTURED ONCE AND BROKEN OUT FOR THE ACCOUNT
018900*    REGISTERED-AT FIELD, THE REPORT TITLE, AND FOR PASSING DOWN
019000*    TO LDGUSE/LDGCAN AS THE TRANSACTED-AT SOURCE.
019100 01  WS-RUN-TIMESTAMP                PIC X(26).
019200 01  WS-RUN-TIMESTAMP-PARTS          REDEFINES WS-RUN-TIMESTAMP.
019300     05  WS-RUN-YYYY                 PIC 9(04).
019400     05  FILLER                      PIC X(01)   VALUE "-".
019500     05  WS-RUN-MM                   PIC 9(02).
019600     05  FILLER                      PIC X(01)   VALUE "-".
019700     05  WS-RUN-DD                   PIC 9(02).
019800     05  FILLER                      PIC X(01)   VALUE ".".
019900     05  WS-RUN-HH                   PIC 9(02).
020000     05  FILLER                      PIC X(01)   VALUE ".".
020100     05  WS-RUN-MI                   PIC 9(02).
020200     05  FILLER                      PIC X(01)   VALUE ".".
020300     05  WS-RUN-SS                   PIC 9(02).
020400     05  FILLER                      PIC X(01)   VALUE ".".
020500     05  WS-RUN-NNNNNN               PIC 9(06).
020600*
020700 01  WS-RUN-DATE-GROUP.
020800     05  WS-RUN-DATE-YYYY            PIC 9(04).
020900     05  WS-RUN-DATE-MM              PIC 9(02).
021000     05  WS-RUN-DATE-DD              PIC 9(02).
021100 01  WS-RUN-TIME-GROUP.
021200     05  WS-RUN-TIME-HH              PIC 9(02).
021300     05  WS-RUN-TIME-MI              PIC 9(02).
021400     05  WS-RUN-TIME-SS              PIC 9(02).
021500     05  WS-RUN-TIME-HUNDREDTHS      PIC 9(02).
021600*
021700*    REQUEST-TYPE NAMES FOR THE REPORT, SAME FILLER/VALUE/
021800*    REDEFINES/OCCURS IDIOM AS THE DAY-NAME TABLE USED ELSEWHERE
021900*    IN THE SHOP.
022000 01  REQUEST-TYPE-RECORD.
022100     05  FILLER                  PIC X(10)   VALUE "CREATE-ACT".
022200     05  FILLER                  PIC X(10)   VALUE "USE-BAL".
022300     05  FILLER                  PIC X(10)   VALUE "CANCEL-BAL".
022400     05  FILLER                  PIC X(10)   VALUE "QUERY-TXN".
022500 01  REQUEST-TYPE-TABLE          REDEFINES REQUEST-TYPE-RECORD.
022600     05  REQUEST-TYPE-NAME       PIC X(10)   OCCURS 4 TIMES.
022700*
022800*    ERROR-CODE TEXT FOR THE REPORT, KEYED BY WS-ERROR-CODE OR BY
022900*    A SUBPROGRAM'S RETURNED ERROR CODE - SAME IDIOM AS LDGUSE,
023000*    LDGCAN AND LDGQRY.
023100 01  ERROR-CODE-RECORD.
023200     05  FILLER                  PIC X(24)
023300             VALUE "USER NOT FOUND".
023400     05  FILLER                  PIC X(24)
023500             VALUE "MAX ACCT PER USER 10".
023600     05  FILLER                  PIC X(24)
023700             VALUE "ACCOUNT NOT FOUND".
023800     05  FILLER                  PIC X(24)
023900             VALUE "USER ACCOUNT UNMATCH".
024000     05  FILLER                  PIC X(24)
024100             VALUE "ACCOUNT ALREADY UNREG".
024200     05  FILLER                  PIC X(24)
024300             VALUE "AMOUNT EXCEED BALANCE".
024400     05  FILLER                  PIC X(24)
024500             VALUE "TRANSACTION NOT FOUND".
024600     05  FILLER                  PIC X(24)
024700             VALUE "CANCEL MUST FULLY".
024800     05  FILLER                  PIC X(24)
024900             VALUE "TRANSACTION ACCT UNMATCH".
025000 01  ERROR-CODE-TABLE            REDEFINES ERROR-CODE-RECORD.
025100     05  ERROR-CODE-TEXT         PIC X(24)   OCCURS 9 TIMES.
025200*
025300*    RUN TOTALS, ONE ENTRY PER REQUEST TYPE, SUBSCRIPTED THE SAME
025400*    AS REQUEST-TYPE-TABLE (1=CREATE, 2=USE, 3=CANCEL, 4=QUERY).
025500 01  TOTALS-TABLE-AREA.
025600     05  TOT-ENTRY                   OCCURS 4 TIMES.
025700         10  TOT-PROCESSED           PIC S9(07)      COMP.
025800         10  TOT-SUCCESS             PIC S9(07)      COMP.
025900         10  TOT-FAIL                PIC S9(07)      COMP.
026000         10  TOT-AMOUNT              PIC S9(15)V99   COMP-3.
026100     05  FILLER                      PIC X(04).
026200*
026300 01  GRAND-TOTALS.
026400     05  GT-PROCESSED                PIC S9(07)      COMP
026500             VALUE ZERO.
026600     05  GT-SUCCESS                  PIC S9(07)      COMP
026700             VALUE ZERO.
026800     05  GT-FAIL                     PIC S9(07)      COMP
026900             VALUE ZERO.
027000     05  GT-SUBSCRIPT                PIC S9(05)      COMP.
027100     05  FILLER                      PIC X(06).
027200*
027300*    CALL PARAMETERS FOR LDGUSE - THE SAME GROUP ALSO HOLDS THE
027400*    ACCOUNT-USER TABLE LOADED AT STARTUP, SO THERE IS ONE COPY
027500*    OF THE TABLE IN THIS PROGRAM, NOT TWO.
027600 01  LINK-PARAMETERS-USE.
027700     05  LU-REQUEST-USER-ID          PIC 9(09).
027800     05  LU-REQUEST-ACCOUNT-NUMBER   PIC X(10).
027900     05  LU-REQUEST-AMOUNT           PIC S9(15)V99.
028000     05  LU-RUN-TIMESTAMP            PIC X(26).
028100     05  LU-RUN-SEQUENCE             PIC S9(09)  COMP.
028200     05  LU-NEXT-TRANSACTION-RRN     PIC S9(09)  COMP.
028300     05  LU-ACCOUNT-USER-COUNT       PIC S9(05)  COMP.
028400     05  LU-ACCOUNT-USER-TABLE.
028500         10  LU-AU-ENTRY             OCCURS 500 TIMES.
028600             15  LU-AU-USER-ID       PIC 9(09).
028700             15  LU-AU-USER-NAME     PIC X(20).
028800     05  LU-RESULT-SUCCESS-FLAG      PIC X(01).
028900         88  LU-SUCCESS                          VALUE "Y".
029000         88  LU-FAILED                           VALUE "N".
029100     05  LU-RESULT-ERROR-CODE        PIC 9(02).
029200     05  LU-RESULT-TRANSACTION-ID    PIC X(32).
029300     05  LU-RESULT-BALANCE-AFTER     PIC S9(15)V99.
029400     05  FILLER                      PIC X(08).
029500*
029600*    CALL PARAMETERS FOR LDGCAN.
029700 01  LINK-PARAMETERS-CAN.
029800     05  LC-REQUEST-TRANSACTION-ID   PIC X(32).
029900     05  LC-REQUEST-ACCOUNT-NUMBER   PIC X(10).
030000     05  LC-REQUEST-AMOUNT           PIC S9(15)V99.
030100     05  LC-RUN-TIMESTAMP            PIC X(26).
030200     05  LC-RUN-SEQUENCE             PIC S9(09)  COMP.
030300     05  LC-NEXT-TRANSACTION-RRN     PIC S9(09)  COMP.
030400     05  LC-RESULT-SUCCESS-FLAG      PIC X(01).
030500         88  LC-SUCCESS                          VALUE "Y".
030600         88  LC-FAILED                           VALUE "N".
030700     05  LC-RESULT-ERROR-CODE        PIC 9(02).
030800     05  LC-RESULT-TRANSACTION-ID    PIC X(32).
030900     05  LC-RESULT-BALANCE-AFTER     PIC S9(15)V99.
031000     05  FILLER                      PIC X(08).
031100*
031200*    CALL PARAMETERS FOR LDGQRY.
031300 01  LINK-PARAMETERS-QRY.
031400     05  LQ-REQUEST-TRANSACTION-ID       PIC X(32).
031500     05  LQ-RESULT-SUCCESS-FLAG          PIC X(01).
031600         88  LQ-SUCCESS                              VALUE "Y".
031700         88  LQ-FAILED                               VALUE "N".
031800     05  LQ-RESULT-ERROR-CODE            PIC 9(02).
031900     05  LQ-RESULT-ACCOUNT-NUMBER        PIC X(10).
032000     05  LQ-RESULT-TRANSACTION-TYPE      PIC X(01).
032100     05  LQ-RESULT-TRANSACTION-RESULT    PIC X(01).
032200     05  LQ-RESULT-AMOUNT                PIC S9(15)V99.
032300     05  LQ-RESULT-BALANCE-SNAPSHOT      PIC S9(15)V99.
032400     05  LQ-RESULT-TRANSACTED-AT         PIC X(26).
032500     05  FILLER                          PIC X(08).
032600*-----------------------------------------------------------------
032700*    RUN-REPORT PRINT RECORDS.
032800*-----------------------------------------------------------------
032900 01  RPT-TITLE-LINE.
033000     05  FILLER                  PIC X(01)   VALUE SPACES.
033100     05  FILLER                  PIC X(22)
033200             VALUE "LEDGER RUN REPORT FOR".
033300     05  FILLER                  PIC X(01)   VALUE SPACE.
033400     05  RPT-TITLE-YYYY          PIC 9(04).
033500     05  FILLER                  PIC X(01)   VALUE "-".
033600     05  RPT-TITLE-MM            PIC 9(02).
033700     05  FILLER                  PIC X(01)   VALUE "-".
033800     05  RPT-TITLE-DD            PIC 9(02).
033900     05  FILLER                  PIC X(01)   VALUE SPACE.
034000     05  RPT-TITLE-HH            PIC 9(02).
034100     05  FILLER                  PIC X(01)   VALUE ":".
034200     05  RPT-TITLE-MI            PIC 9(02).
034300     05  FILLER                  PIC X(01)   VALUE ":".
034400     05  RPT-TITLE-SS            PIC 9(02).
034500     05  FILLER                  PIC X(03)   VALUE SPACES.
034600     05  FILLER                  PIC X(14)   VALUE "PGM LGDRIVER".
034700*
034800 01  RPT-COLUMN-HEADER.
034900     05  FILLER                  PIC X(10)   VALUE "REQ-TYPE".
035000     05  FILLER                  PIC X(01)   VALUE SPACE.
035100     05  FILLER                  PIC X(32)   VALUE "KEY-FIELD".
035200     05  FILLER                  PIC X(01)   VALUE SPACE.
035300     05  FILLER                  PIC X(04)   VALUE "RSLT".
035400     05  FILLER                  PIC X(01)   VALUE SPACE.
035500     05  FILLER                  PIC X(24)   VALUE "ERROR-CODE".
035600     05  FILLER                  PIC X(01)   VALUE SPACE.
035700     05  FILLER                  PIC X(17)   VALUE "AMOUNT".
035800     05  FILLER                  PIC X(01)   VALUE SPACE.
035900     05  FILLER                  PIC X(17)
036000             VALUE "BALANCE-AFTER".
036100*
036200 01  RPT-DETAIL-LINE.
036300     05  RPT-REQUEST-TYPE        PIC X(10).
036400     05  FILLER                  PIC X(01)   VALUE SPACE.
036500     05  RPT-KEY-FIELD           PIC X(32).
036600     05  FILLER                  PIC X(01)   VALUE SPACE.
036700     05  RPT-RESULT              PIC X(04).
036800     05  FILLER                  PIC X(01)   VALUE SPACE.
036900     05  RPT-ERROR-TEXT          PIC X(24).
037000     05  FILLER                  PIC X(01)   VALUE SPACE.
037100     05  RPT-AMOUNT              PIC ZZ,ZZZ,ZZZ,ZZ9.99.
037200     05  FILLER                  PIC X(01)   VALUE SPACE.
037300     05  RPT-BALANCE-AFTER       PIC ZZ,ZZZ,ZZZ,ZZ9.99.
037400*
037500 01  RPT-TYPE-TOTAL-LINE.
037600     05  FILLER                  PIC X(04)   VALUE SPACES.
037700     05  FILLER                  PIC X(10)   VALUE "TOTAL FOR ".
037800     05  RPT-TOTAL-TYPE-NAME     PIC X(10).
037900     05  FILLER                  PIC X(02)   VALUE SPACES.
038000     05  FILLER                  PIC X(10)   VALUE "PROCESSED ".
038100     05  RPT-TOTAL-PROCESSED     PIC ZZ,ZZ9.
038200     05  FILLER                  PIC X(02)   VALUE SPACES.
038300     05  FILLER                  PIC X(03)   VALUE "OK ".
038400     05  RPT-TOTAL-SUCCESS       PIC ZZ,ZZ9.
038500     05  FILLER                  PIC X(02)   VALUE SPACES.
038600     05  FILLER                  PIC X(07)   VALUE "FAILED ".
038700     05  RPT-TOTAL-FAILED        PIC ZZ,ZZ9.
038800     05  FILLER                  PIC X(02)   VALUE SPACES.
038900     05  FILLER                  PIC X(07)   VALUE "AMOUNT ".
039000     05  RPT-TOTAL-AMOUNT        PIC ZZ,ZZZ,ZZZ,ZZ9.99.
039100*
039200 01  RPT-GRAND-TOTAL-LINE.
039300     05  FILLER                  PIC X(04)   VALUE SPACES.
039400     05  FILLER                  PIC X(16)
039500             VALUE "RUN GRAND TOTALS".
039600     05  FILLER                  PIC X(02)   VALUE SPACES.
039700     05  FILLER                  PIC X(10)   VALUE "PROCESSED ".
039800     05  RPT-GRAND-PROCESSED     PIC ZZZ,ZZ9.
039900     05  FILLER                  PIC X(02)   VALUE SPACES.
040000     05  FILLER                  PIC X(03)   VALUE "OK ".
040100     05  RPT-GRAND-SUCCESS       PIC ZZZ,ZZ9.
040200     05  FILLER                  PIC X(02)   VALUE SPACES.
040300     05  FILLER                  PIC X(07)   VALUE "FAILED ".
040400     05  RPT-GRAND-FAILED        PIC ZZZ,ZZ9.
040500*-----------------------------------------------------------------
040600 PROCEDURE                   DIVISION.
040700*-----------------------------------------------------------------
040800* MAIN PROCEDURE
040900*-----------------------------------------------------------------
041000 100-RUN-LEDGER-BATCH.
041100     PERFORM 200-INITIATE-LEDGER-BATCH
041200             THRU 200-INITIATE-LEDGER-BATCH-EXIT.
041300     PERFORM 200-PROCESS-CREATE-ACCOUNTS
041400             THRU 200-PROCESS-CREATE-ACCOUNTS-EXIT.
041500     PERFORM 200-PROCESS-USE-REQUESTS
041600             THRU 200-PROCESS-USE-REQUESTS-EXIT.
041700     PERFORM 200-PROCESS-CANCEL-REQUESTS
041800             THRU 200-PROCESS-CANCEL-REQUESTS-EXIT.
041900     PERFORM 200-PROCESS-QUERY-REQUESTS
042000             THRU 200-PROCESS-QUERY-REQUESTS-EXIT.
042100     PERFORM 200-PRINT-GRAND-TOTAL
042200             THRU 200-PRINT-GRAND-TOTAL-EXIT.
042300     PERFORM 200-TERMINATE-LEDGER-BATCH
042400             THRU 200-TERMINATE-LEDGER-BATCH-EXIT.
042500     STOP RUN.
042600*-----------------------------------------------------------------
042700* OPEN FILES, CAPTURE THE RUN TIMESTAMP, LOAD THE ACCOUNT-USER
042800* TABLE, AND PRINT THE REPORT TITLE AND COLUMN HEADER.
042900*-----------------------------------------------------------------
043000 200-INITIATE-LEDGER-BATCH.
043100     PERFORM 300-OPEN-ALL-FILES
043200             THRU 300-OPEN-ALL-FILES-EXIT.
043300     INITIALIZE TOTALS-TABLE-AREA.
043400     PERFORM 300-CAPTURE-RUN-TIMESTAMP
043500             THRU 300-CAPTURE-RUN-TIMESTAMP-EXIT.
043600     PERFORM 300-LOAD-ACCOUNT-USER-TABLE
043700             THRU 300-LOAD-ACCOUNT-USER-TABLE-EXIT.
043800     WRITE   RUN-REPORT-LINE FROM RPT-TITLE-LINE
043900             AFTER ADVANCING TOP-OF-FORM.
044000     WRITE   RUN-REPORT-LINE FROM RPT-COLUMN-HEADER
044100             AFTER ADVANCING 2 LINES.
044200 200-INITIATE-LEDGER-BATCH-EXIT.
044300     EXIT.
044400*-----------------------------------------------------------------
044500 300-OPEN-ALL-FILES.
044600     OPEN    INPUT   CREATE-ACCOUNT-REQUEST-FILE
044700                      USE-BALANCE-REQUEST-FILE
044800                      CANCEL-BALANCE-REQUEST-FILE
044900                      QUERY-TRANSACTION-REQUEST-FILE
045000             I-O     ACCOUNT-FILE
045100             OUTPUT  RUN-REPORT.
045200 300-OPEN-ALL-FILES-EXIT.
045300     EXIT.
045400*-----------------------------------------------------------------
045500* CAPTURE TODAY'S DATE AND TIME OF DAY AS THE RUN TIMESTAMP. THE
045600* HUNDREDTHS-OF-A-SECOND GIVEN BY ACCEPT FROM TIME ARE SCALED UP
045700* TO FILL THE SIX-DIGIT NNNNNN POSITION.
045800*-----------------------------------------------------------------
045900 300-CAPTURE-RUN-TIMESTAMP.
046000     ACCEPT  WS-RUN-DATE-GROUP   FROM DATE YYYYMMDD.
046100     ACCEPT  WS-RUN-TIME-GROUP   FROM TIME.
046200     MOVE    WS-RUN-DATE-YYYY    TO WS-RUN-YYYY.
046300     MOVE    WS-RUN-DATE-MM      TO WS-RUN-MM.
046400     MOVE    WS-RUN-DATE-DD      TO WS-RUN-DD.
046500     MOVE    WS-RUN-TIME-HH      TO WS-RUN-HH.
046600     MOVE    WS-RUN-TIME-MI      TO WS-RUN-MI.
046700     MOVE    WS-RUN-TIME-SS      TO WS-RUN-SS.
046800     COMPUTE WS-RUN-NNNNNN = WS-RUN-TIME-HUNDREDTHS * 10000.
046900     MOVE    WS-RUN-YYYY         TO RPT-TITLE-YYYY.
047000     MOVE    WS-RUN-MM           TO RPT-TITLE-MM.
047100     MOVE    WS-RUN-DD           TO RPT-TITLE-DD.
047200     MOVE    WS-RUN-HH           TO RPT-TITLE-HH.
047300     MOVE    WS-RUN-MI           TO RPT-TITLE-MI.
047400     MOVE    WS-RUN-SS           TO RPT-TITLE-SS.
047500     MOVE    ZERO                TO WS-RUN-SEQUENCE.
047600     MOVE    1                   TO WS-NEXT-TRANSACTION-RRN.
047700 300-CAPTURE-RUN-TIMESTAMP-EXIT.
047800     EXIT.
047900*-----------------------------------------------------------------
048000* READ ACCOUNT-USER-FILE ONCE INTO LINK-PARAMETERS-USE'S TABLE.
048100* EVERY LATER LOOKUP BY USER-ID, IN THIS PROGRAM OR IN LDGUSE, IS
048200* A TABLE SEARCH - THE MASTER IS NEVER RE-READ DURING THE RUN.
048300*-----------------------------------------------------------------
048400 300-LOAD-ACCOUNT-USER-TABLE.
048500     OPEN    INPUT   ACCOUNT-USER-FILE.
048600     MOVE    ZERO            TO LU-ACCOUNT-USER-COUNT.
048700     PERFORM 400-READ-ONE-ACCOUNT-USER
048800             THRU 400-READ-ONE-ACCOUNT-USER-EXIT
048900             UNTIL WS-AU-EOF.
049000     CLOSE   ACCOUNT-USER-FILE.
049100 300-LOAD-ACCOUNT-USER-TABLE-EXIT.
049200     EXIT.
049300*-----------------------------------------------------------------
049400 400-READ-ONE-ACCOUNT-USER.
049500     READ    ACCOUNT-USER-FILE
049600             AT END      SET WS-AU-EOF TO TRUE
049700             NOT AT END  PERFORM 500-STORE-ACCOUNT-USER-ENTRY
049800                     THRU 500-STORE-ACCOUNT-USER-ENTRY-EXIT.
049900 400-READ-ONE-ACCOUNT-USER-EXIT.
050000     EXIT.
050100*-----------------------------------------------------------------
050200 500-STORE-ACCOUNT-USER-ENTRY.
050300     ADD     1                       TO LU-ACCOUNT-USER-COUNT.
050400     MOVE    AU-USER-ID              TO LU-AU-USER-ID
050500                                         (LU-ACCOUNT-USER-COUNT).
050600     MOVE    AU-USER-NAME            TO LU-AU-USER-NAME
050700                                         (LU-ACCOUNT-USER-COUNT).
050800 500-STORE-ACCOUNT-USER-ENTRY-EXIT.
050900     EXIT.
051000*-----------------------------------------------------------------
051100* PASS 1 - ONE CREATE-ACCOUNT-REQUEST RECORD AT A TIME.
051200*-----------------------------------------------------------------
051300 200-PROCESS-CREATE-ACCOUNTS.
051400     PERFORM 300-READ-CREATE-ACCOUNT-REQUEST
051500             THRU 300-READ-CREATE-ACCOUNT-REQUEST-EXIT.
051600     PERFORM 300-PROCESS-ONE-CREATE-REQUEST
051700             THRU 300-PROCESS-ONE-CREATE-REQUEST-EXIT
051800             UNTIL WS-CAR-EOF.
051900     MOVE    1               TO WS-CURRENT-TYPE-INDEX.
052000     PERFORM 300-PRINT-TYPE-TOTAL
052100             THRU 300-PRINT-TYPE-TOTAL-EXIT.
052200 200-PROCESS-CREATE-ACCOUNTS-EXIT.
052300     EXIT.
052400*-----------------------------------------------------------------
052500 300-READ-CREATE-ACCOUNT-REQUEST.
052600     READ    CREATE-ACCOUNT-REQUEST-FILE
052700             AT END  SET WS-CAR-EOF TO TRUE.
052800 300-READ-CREATE-ACCOUNT-REQUEST-EXIT.
052900     EXIT.
053000*-----------------------------------------------------------------
053100 300-PROCESS-ONE-CREATE-REQUEST.
053200     PERFORM 400-VALIDATE-AND-POST-ACCOUNT
053300             THRU 400-VALIDATE-AND-POST-ACCOUNT-EXIT.
053400     PERFORM 400-PRINT-CREATE-DETAIL
053500             THRU 400-PRINT-CREATE-DETAIL-EXIT.
053600     PERFORM 300-READ-CREATE-ACCOUNT-REQUEST
053700             THRU 300-READ-CREATE-ACCOUNT-REQUEST-EXIT.
053800 300-PROCESS-ONE-CREATE-REQUEST-EXIT.
053900     EXIT.
054000*-----------------------------------------------------------------
054100* OPEN THE NEW ACCOUNT - LOOK UP THE USER, ENFORCE THE
054200* 10-ACCOUNT CAP, FIND THE NEXT ACCOUNT NUMBER, AND POST.
054300*-----------------------------------------------------------------
054400 400-VALIDATE-AND-POST-ACCOUNT.
054500     MOVE    ZERO            TO WS-ERROR-CODE.
054600     PERFORM 500-LOOKUP-ACCOUNT-USER
054700             THRU 500-LOOKUP-ACCOUNT-USER-EXIT.
054800     IF      WS-USER-NOT-FOUND
054900             MOVE 01 TO WS-ERROR-CODE
055000             GO TO 400-VALIDATE-AND-POST-ACCOUNT-EXIT.
055100     PERFORM 500-SCAN-ACCOUNT-FILE-FOR-USER
055200             THRU 500-SCAN-ACCOUNT-FILE-FOR-USER-EXIT.
055300     IF      WS-USER-ACCOUNT-COUNT = 10
055400             MOVE 02 TO WS-ERROR-CODE
055500             GO TO 400-VALIDATE-AND-POST-ACCOUNT-EXIT.
055600     PERFORM 500-POST-NEW-ACCOUNT
055700             THRU 500-POST-NEW-ACCOUNT-EXIT.
055800 400-VALIDATE-AND-POST-ACCOUNT-EXIT.
055900     EXIT.
056000*-----------------------------------------------------------------
056100 500-LOOKUP-ACCOUNT-USER.
056200     MOVE    "N"             TO WS-USER-FOUND-SW.
056300     PERFORM 600-CHECK-ONE-ACCOUNT-USER
056400             THRU 600-CHECK-ONE-ACCOUNT-USER-EXIT
056500             VARYING WS-AU-SUBSCRIPT FROM 1 BY 1
056600             UNTIL   WS-AU-SUBSCRIPT > LU-ACCOUNT-USER-COUNT
056700                     OR WS-USER-FOUND.
056800 500-LOOKUP-ACCOUNT-USER-EXIT.
056900     EXIT.
057000*-----------------------------------------------------------------
057100 600-CHECK-ONE-ACCOUNT-USER.
057200     IF      LU-AU-USER-ID (WS-AU-SUBSCRIPT) = CAR-USER-ID
057300             MOVE "Y" TO WS-USER-FOUND-SW
057400     END-IF.
057500 600-CHECK-ONE-ACCOUNT-USER-EXIT.
057600     EXIT.
057700*-----------------------------------------------------------------
057800* SCAN ACCOUNT-FILE FROM RELATIVE RECORD 1, COUNTING THIS USER'S
057900* EXISTING ACCOUNTS AND TRACKING THE HIGHEST ACCOUNT-ID SEEN (THE
058000* MOST RECENTLY INSERTED ACCOUNT, SYSTEM-WIDE).
058100*-----------------------------------------------------------------
058200 500-SCAN-ACCOUNT-FILE-FOR-USER.
058300     MOVE    ZERO            TO WS-HIGHEST-ACCOUNT-ID
058400                                 WS-USER-ACCOUNT-COUNT.
058500     MOVE    "N"             TO WS-ACCT-SCAN-EOF-SW.
058600     MOVE    1               TO WS-ACCOUNT-RRN.
058700     START   ACCOUNT-FILE KEY IS NOT LESS THAN WS-ACCOUNT-RRN
058800             INVALID KEY     SET WS-ACCT-SCAN-EOF TO TRUE.
058900     PERFORM 600-SCAN-ONE-ACCOUNT
059000             THRU 600-SCAN-ONE-ACCOUNT-EXIT
059100             UNTIL WS-ACCT-SCAN-EOF.
059200 500-SCAN-ACCOUNT-FILE-FOR-USER-EXIT.
059300     EXIT.
059400*-----------------------------------------------------------------
059500 600-SCAN-ONE-ACCOUNT.
059600     READ    ACCOUNT-FILE NEXT RECORD
059700             AT END          SET WS-ACCT-SCAN-EOF TO TRUE.
059800     IF      NOT WS-ACCT-SCAN-EOF
059900             IF  AC-ACCOUNT-ID > WS-HIGHEST-ACCOUNT-ID
060000                 MOVE AC-ACCOUNT-ID TO WS-HIGHEST-ACCOUNT-ID
060100             END-IF
060200             IF  AC-USER-ID = CAR-USER-ID
060300                 ADD 1 TO WS-USER-ACCOUNT-COUNT
060400             END-IF
060500     END-IF.
060600 600-SCAN-ONE-ACCOUNT-EXIT.
060700     EXIT.
060800*-----------------------------------------------------------------
060900* WRITE THE NEW IN-USE ACCOUNT RECORD AT THE NEXT RELATIVE RECORD
061000* NUMBER (ONE PAST THE HIGHEST ACCOUNT-ID SEEN ABOVE).
061100*-----------------------------------------------------------------
061200 500-POST-NEW-ACCOUNT.
061300     COMPUTE WS-NEW-ACCOUNT-ID = WS-HIGHEST-ACCOUNT-ID + 1.
061400     COMPUTE WS-NEW-ACCOUNT-NUMBER-N = WS-NEW-ACCOUNT-ID
061500             + 999999999.
061600     MOVE    WS-NEW-ACCOUNT-ID       TO AC-ACCOUNT-ID.
061700     MOVE    CAR-USER-ID             TO AC-USER-ID.
061800     MOVE    WS-NEW-ACCOUNT-NUMBER-N TO AC-ACCOUNT-NUMBER-N.
061900     SET     AC-STATUS-IN-USE        TO TRUE.
062000     MOVE    CAR-INITIAL-BALANCE     TO AC-BALANCE.
062100     MOVE    WS-RUN-YYYY             TO AC-REG-YYYY.
062200     MOVE    WS-RUN-MM               TO AC-REG-MM.
062300     MOVE    WS-RUN-DD               TO AC-REG-DD.
062400     MOVE    WS-RUN-HH               TO AC-REG-HH.
062500     MOVE    WS-RUN-MI               TO AC-REG-MI.
062600     MOVE    WS-RUN-SS               TO AC-REG-SS.
062700     MOVE    WS-RUN-NNNNNN           TO AC-REG-NNNNNN.
062800     MOVE    WS-NEW-ACCOUNT-ID       TO WS-ACCOUNT-RRN.
062900     WRITE   ACCOUNT-RECORD
063000             INVALID KEY MOVE 99 TO WS-ERROR-CODE.
063100 500-POST-NEW-ACCOUNT-EXIT.
063200     EXIT.
063300*-----------------------------------------------------------------
063400 400-PRINT-CREATE-DETAIL.
063500     MOVE    REQUEST-TYPE-NAME (1)   TO RPT-REQUEST-TYPE.
063600     ADD     1                       TO TOT-PROCESSED (1).
063700     IF      WS-ERROR-CODE = ZERO
063800             MOVE AC-ACCOUNT-NUMBER  TO RPT-KEY-FIELD
063900             MOVE "OK"               TO RPT-RESULT
064000             MOVE SPACES             TO RPT-ERROR-TEXT
064100             MOVE CAR-INITIAL-BALANCE TO RPT-AMOUNT
064200             MOVE AC-BALANCE         TO RPT-BALANCE-AFTER
064300             ADD  1                  TO TOT-SUCCESS (1)
064400             ADD  CAR-INITIAL-BALANCE TO TOT-AMOUNT (1)
064500     ELSE
064600             MOVE SPACES             TO RPT-KEY-FIELD
064700             MOVE "FAIL"             TO RPT-RESULT
064800             MOVE ERROR-CODE-TEXT (WS-ERROR-CODE)
064900                                     TO RPT-ERROR-TEXT
065000             MOVE CAR-INITIAL-BALANCE TO RPT-AMOUNT
065100             MOVE ZERO               TO RPT-BALANCE-AFTER
065200             ADD  1                  TO TOT-FAIL (1)
065300     END-IF.
065400     WRITE   RUN-REPORT-LINE FROM RPT-DETAIL-LINE
065500             AFTER ADVANCING 1 LINES.
065600 400-PRINT-CREATE-DETAIL-EXIT.
065700     EXIT.
065800*-----------------------------------------------------------------
065900* PASS 2 - ONE USE-BALANCE-REQUEST RECORD AT A TIME, VIA LDGUSE.
066000*-----------------------------------------------------------------
066100 200-PROCESS-USE-REQUESTS.
066200     PERFORM 300-READ-USE-BALANCE-REQUEST
066300             THRU 300-READ-USE-BALANCE-REQUEST-EXIT.
066400     PERFORM 300-PROCESS-ONE-USE-REQUEST
066500             THRU 300-PROCESS-ONE-USE-REQUEST-EXIT
066600             UNTIL WS-UBR-EOF.
066700     MOVE    2               TO WS-CURRENT-TYPE-INDEX.
066800     PERFORM 300-PRINT-TYPE-TOTAL
066900             THRU 300-PRINT-TYPE-TOTAL-EXIT.
067000 200-PROCESS-USE-REQUESTS-EXIT.
067100     EXIT.
067200*-----------------------------------------------------------------
067300 300-READ-USE-BALANCE-REQUEST.
067400     READ    USE-BALANCE-REQUEST-FILE
067500             AT END  SET WS-UBR-EOF TO TRUE.
067600 300-READ-USE-BALANCE-REQUEST-EXIT.
067700     EXIT.
067800*-----------------------------------------------------------------
067900 300-PROCESS-ONE-USE-REQUEST.
068000     PERFORM 400-CALL-LDGUSE
068100             THRU 400-CALL-LDGUSE-EXIT.
068200     PERFORM 400-PRINT-USE-DETAIL
068300             THRU 400-PRINT-USE-DETAIL-EXIT.
068400     PERFORM 300-READ-USE-BALANCE-REQUEST
068500             THRU 300-READ-USE-BALANCE-REQUEST-EXIT.
068600 300-PROCESS-ONE-USE-REQUEST-EXIT.
068700     EXIT.
068800*-----------------------------------------------------------------
068900 400-CALL-LDGUSE.
069000     MOVE    UBR-USER-ID             TO LU-REQUEST-USER-ID.
069100     MOVE    UBR-ACCOUNT-NUMBER      TO LU-REQUEST-ACCOUNT-NUMBER.
069200     MOVE    UBR-AMOUNT              TO LU-REQUEST-AMOUNT.
069300     MOVE    WS-RUN-TIMESTAMP        TO LU-RUN-TIMESTAMP.
069400     ADD     1                       TO WS-RUN-SEQUENCE.
069500     MOVE    WS-RUN-SEQUENCE         TO LU-RUN-SEQUENCE.
069600     MOVE    WS-NEXT-TRANSACTION-RRN TO LU-NEXT-TRANSACTION-RRN.
069700     CALL    "LDGUSE"    USING LINK-PARAMETERS-USE.
069800     ADD     1                       TO WS-NEXT-TRANSACTION-RRN.
069900 400-CALL-LDGUSE-EXIT.
070000     EXIT.
070100*-----------------------------------------------------------------
070200 400-PRINT-USE-DETAIL.
070300     MOVE    REQUEST-TYPE-NAME (2)   TO RPT-REQUEST-TYPE.
070400     MOVE    UBR-ACCOUNT-NUMBER      TO RPT-KEY-FIELD.
070500     MOVE    LU-REQUEST-AMOUNT       TO RPT-AMOUNT.
070600     MOVE    LU-RESULT-BALANCE-AFTER TO RPT-BALANCE-AFTER.
070700     ADD     1                       TO TOT-PROCESSED (2).
070800     IF      LU-SUCCESS
070900             MOVE LU-RESULT-TRANSACTION-ID TO RPT-KEY-FIELD
071000             MOVE "OK"               TO RPT-RESULT
071100             MOVE SPACES             TO RPT-ERROR-TEXT
071200             ADD  1                  TO TOT-SUCCESS (2)
071300             ADD  LU-REQUEST-AMOUNT  TO TOT-AMOUNT (2)
071400     ELSE
071500             MOVE "FAIL"             TO RPT-RESULT
071600             MOVE ERROR-CODE-TEXT (LU-RESULT-ERROR-CODE)
071700                                     TO RPT-ERROR-TEXT
071800             ADD  1                  TO TOT-FAIL (2)
071900     END-IF.
072000     WRITE   RUN-REPORT-LINE FROM RPT-DETAIL-LINE
072100             AFTER ADVANCING 1 LINES.
072200 400-PRINT-USE-DETAIL-EXIT.
072300     EXIT.
072400*-----------------------------------------------------------------
072500* PASS 3 - ONE CANCEL-BALANCE-REQUEST RECORD AT A TIME, VIA LDGCAN.
072600*-----------------------------------------------------------------
072700 200-PROCESS-CANCEL-REQUESTS.
072800     PERFORM 300-READ-CANCEL-BALANCE-REQUEST
072900             THRU 300-READ-CANCEL-BALANCE-REQUEST-EXIT.
073000     PERFORM 300-PROCESS-ONE-CANCEL-REQUEST
073100             THRU 300-PROCESS-ONE-CANCEL-REQUEST-EXIT
073200             UNTIL WS-CBR-EOF.
073300     MOVE    3               TO WS-CURRENT-TYPE-INDEX.
073400     PERFORM 300-PRINT-TYPE-TOTAL
073500             THRU 300-PRINT-TYPE-TOTAL-EXIT.
073600 200-PROCESS-CANCEL-REQUESTS-EXIT.
073700     EXIT.
073800*-----------------------------------------------------------------
073900 300-READ-CANCEL-BALANCE-REQUEST.
074000     READ    CANCEL-BALANCE-REQUEST-FILE
074100             AT END  SET WS-CBR-EOF TO TRUE.
074200 300-READ-CANCEL-BALANCE-REQUEST-EXIT.
074300     EXIT.
074400*-----------------------------------------------------------------
074500 300-PROCESS-ONE-CANCEL-REQUEST.
074600     PERFORM 400-CALL-LDGCAN
074700             THRU 400-CALL-LDGCAN-EXIT.
074800     PERFORM 400-PRINT-CANCEL-DETAIL
074900             THRU 400-PRINT-CANCEL-DETAIL-EXIT.
075000     PERFORM 300-READ-CANCEL-BALANCE-REQUEST
075100             THRU 300-READ-CANCEL-BALANCE-REQUEST-EXIT.
075200 300-PROCESS-ONE-CANCEL-REQUEST-EXIT.
075300     EXIT.
075400*-----------------------------------------------------------------
075500 400-CALL-LDGCAN.
075600     MOVE    CBR-TRANSACTION-ID      TO LC-REQUEST-TRANSACTION-ID.
075700     MOVE    CBR-ACCOUNT-NUMBER      TO LC-REQUEST-ACCOUNT-NUMBER.
075800     MOVE    CBR-AMOUNT              TO LC-REQUEST-AMOUNT.
075900     MOVE    WS-RUN-TIMESTAMP        TO LC-RUN-TIMESTAMP.
076000     ADD     1                       TO WS-RUN-SEQUENCE.
076100     MOVE    WS-RUN-SEQUENCE         TO LC-RUN-SEQUENCE.
076200     MOVE    WS-NEXT-TRANSACTION-RRN TO LC-NEXT-TRANSACTION-RRN.
076300     CALL    "LDGCAN"    USING LINK-PARAMETERS-CAN.
076400     ADD     1                       TO WS-NEXT-TRANSACTION-RRN.
076500 400-CALL-LDGCAN-EXIT.
076600     EXIT.
076700*-----------------------------------------------------------------
076800 400-PRINT-CANCEL-DETAIL.
076900     MOVE    REQUEST-TYPE-NAME (3)   TO RPT-REQUEST-TYPE.
077000     MOVE    CBR-ACCOUNT-NUMBER      TO RPT-KEY-FIELD.
077100     MOVE    LC-REQUEST-AMOUNT       TO RPT-AMOUNT.
077200     MOVE    LC-RESULT-BALANCE-AFTER TO RPT-BALANCE-AFTER.
077300     ADD     1                       TO TOT-PROCESSED (3).
077400     IF      LC-SUCCESS
077500             MOVE LC-RESULT-TRANSACTION-ID TO RPT-KEY-FIELD
077600             MOVE "OK"               TO RPT-RESULT
077700             MOVE SPACES             TO RPT-ERROR-TEXT
077800             ADD  1                  TO TOT-SUCCESS (3)
077900             ADD  LC-REQUEST-AMOUNT  TO TOT-AMOUNT (3)
078000     ELSE
078100             MOVE "FAIL"             TO RPT-RESULT
078200             MOVE ERROR-CODE-TEXT (LC-RESULT-ERROR-CODE)
078300                                     TO RPT-ERROR-TEXT
078400             ADD  1                  TO TOT-FAIL (3)
078500     END-IF.
078600     WRITE   RUN-REPORT-LINE FROM RPT-DETAIL-LINE
078700             AFTER ADVANCING 1 LINES.
078800 400-PRINT-CANCEL-DETAIL-EXIT.
078900     EXIT.
079000*-----------------------------------------------------------------
079100* PASS 4 - ONE QUERY-TRANSACTION-REQUEST RECORD AT A TIME, VIA
079200* LDGQRY.
079300*-----------------------------------------------------------------
079400 200-PROCESS-QUERY-REQUESTS.
079500     PERFORM 300-READ-QUERY-TRANSACTION-REQUEST
079600             THRU 300-READ-QUERY-TRANSACTION-REQUEST-EXIT.
079700     PERFORM 300-PROCESS-ONE-QUERY-REQUEST
079800             THRU 300-PROCESS-ONE-QUERY-REQUEST-EXIT
079900             UNTIL WS-QTR-EOF.
080000     MOVE    4               TO WS-CURRENT-TYPE-INDEX.
080100     PERFORM 300-PRINT-TYPE-TOTAL
080200             THRU 300-PRINT-TYPE-TOTAL-EXIT.
080300 200-PROCESS-QUERY-REQUESTS-EXIT.
080400     EXIT.
080500*-----------------------------------------------------------------
080600 300-READ-QUERY-TRANSACTION-REQUEST.
080700     READ    QUERY-TRANSACTION-REQUEST-FILE
080800             AT END  SET WS-QTR-EOF TO TRUE.
080900 300-READ-QUERY-TRANSACTION-REQUEST-EXIT.
081000     EXIT.
081100*-----------------------------------------------------------------
081200 300-PROCESS-ONE-QUERY-REQUEST.
081300     PERFORM 400-CALL-LDGQRY
081400             THRU 400-CALL-LDGQRY-EXIT.
081500     PERFORM 400-PRINT-QUERY-DETAIL
081600             THRU 400-PRINT-QUERY-DETAIL-EXIT.
081700     PERFORM 300-READ-QUERY-TRANSACTION-REQUEST
081800             THRU 300-READ-QUERY-TRANSACTION-REQUEST-EXIT.
081900 300-PROCESS-ONE-QUERY-REQUEST-EXIT.
082000     EXIT.
082100*-----------------------------------------------------------------
082200 400-CALL-LDGQRY.
082300     MOVE    QTR-TRANSACTION-ID      TO LQ-REQUEST-TRANSACTION-ID.
082400     CALL    "LDGQRY"    USING LINK-PARAMETERS-QRY.
082500 400-CALL-LDGQRY-EXIT.
082600     EXIT.
082700*-----------------------------------------------------------------
082800 400-PRINT-QUERY-DETAIL.
082900     MOVE    REQUEST-TYPE-NAME (4)   TO RPT-REQUEST-TYPE.
083000     MOVE    QTR-TRANSACTION-ID      TO RPT-KEY-FIELD.
083100     ADD     1                       TO TOT-PROCESSED (4).
083200     IF      LQ-SUCCESS
083300             MOVE "OK"               TO RPT-RESULT
083400             MOVE SPACES             TO RPT-ERROR-TEXT
083500             MOVE LQ-RESULT-AMOUNT   TO RPT-AMOUNT
083600             MOVE LQ-RESULT-BALANCE-SNAPSHOT TO RPT-BALANCE-AFTER
083700             ADD  1                  TO TOT-SUCCESS (4)
083800             ADD  LQ-RESULT-AMOUNT   TO TOT-AMOUNT (4)
083900     ELSE
084000             MOVE "FAIL"             TO RPT-RESULT
084100             MOVE ERROR-CODE-TEXT (LQ-RESULT-ERROR-CODE)
084200                                     TO RPT-ERROR-TEXT
084300             MOVE ZERO               TO RPT-AMOUNT
084400             MOVE ZERO               TO RPT-BALANCE-AFTER
084500             ADD  1                  TO TOT-FAIL (4)
084600     END-IF.
084700     WRITE   RUN-REPORT-LINE FROM RPT-DETAIL-LINE
084800             AFTER ADVANCING 1 LINES.
084900 400-PRINT-QUERY-DETAIL-EXIT.
085000     EXIT.
085100*-----------------------------------------------------------------
085200* CONTROL-BREAK TOTAL LINE FOR THE REQUEST TYPE JUST FINISHED.
085300*-----------------------------------------------------------------
085400 300-PRINT-TYPE-TOTAL.
085500     MOVE    REQUEST-TYPE-NAME (WS-CURRENT-TYPE-INDEX)
085600                                     TO RPT-TOTAL-TYPE-NAME.
085700     MOVE    TOT-PROCESSED (WS-CURRENT-TYPE-INDEX)
085800                                     TO RPT-TOTAL-PROCESSED.
085900     MOVE    TOT-SUCCESS (WS-CURRENT-TYPE-INDEX)
086000                                     TO RPT-TOTAL-SUCCESS.
086100     MOVE    TOT-FAIL (WS-CURRENT-TYPE-INDEX)
086200                                     TO RPT-TOTAL-FAILED.
086300     MOVE    TOT-AMOUNT (WS-CURRENT-TYPE-INDEX)
086400                                     TO RPT-TOTAL-AMOUNT.
086500     WRITE   RUN-REPORT-LINE FROM RPT-TYPE-TOTAL-LINE
086600             AFTER ADVANCING 2 LINES.
086700 300-PRINT-TYPE-TOTAL-EXIT.
086800     EXIT.
086900*-----------------------------------------------------------------
087000* GRAND TOTAL ACROSS ALL FOUR REQUEST TYPES.
087100*-----------------------------------------------------------------
087200 200-PRINT-GRAND-TOTAL.
087300     MOVE    ZERO            TO GT-PROCESSED GT-SUCCESS GT-FAIL.
087400     PERFORM 300-ADD-ONE-TYPE-TO-GRAND-TOTAL
087500             THRU 300-ADD-ONE-TYPE-TO-GRAND-TOTAL-EXIT
087600             VARYING GT-SUBSCRIPT FROM 1 BY 1
087700                     UNTIL GT-SUBSCRIPT > 4.
087800     MOVE    GT-PROCESSED    TO RPT-GRAND-PROCESSED.
087900     MOVE    GT-SUCCESS      TO RPT-GRAND-SUCCESS.
088000     MOVE    GT-FAIL         TO RPT-GRAND-FAILED.
088100     WRITE   RUN-REPORT-LINE FROM RPT-GRAND-TOTAL-LINE
088200             AFTER ADVANCING 3 LINES.
088300 200-PRINT-GRAND-TOTAL-EXIT.
088400     EXIT.
088500*-----------------------------------------------------------------
088600 300-ADD-ONE-TYPE-TO-GRAND-TOTAL.
088700     ADD     TOT-PROCESSED (GT-SUBSCRIPT)  TO GT-PROCESSED.
088800     ADD     TOT-SUCCESS (GT-SUBSCRIPT)    TO GT-SUCCESS.
088900     ADD     TOT-FAIL (GT-SUBSCRIPT)       TO GT-FAIL.
089000 300-ADD-ONE-TYPE-TO-GRAND-TOTAL-EXIT.
089100     EXIT.
089200*-----------------------------------------------------------------
089300 200-TERMINATE-LEDGER-BATCH.
089400     PERFORM 300-CLOSE-ALL-FILES
089500             THRU 300-CLOSE-ALL-FILES-EXIT.
089600     DISPLAY "LGDRIVER - LEDGER BATCH RUN COMPLETED".
089700 200-TERMINATE-LEDGER-BATCH-EXIT.
089800     EXIT.
089900*-----------------------------------------------------------------
090000 300-CLOSE-ALL-FILES.
090100     CLOSE   CREATE-ACCOUNT-REQUEST-FILE
090200             USE-BALANCE-REQUEST-FILE
090300             CANCEL-BALANCE-REQUEST-FILE
090400             QUERY-TRANSACTION-REQUEST-FILE
090500             ACCOUNT-FILE
090600             RUN-REPORT.
090700 300-CLOSE-ALL-FILES-EXIT.
090800     EXIT.
