000100*-----------------------------------------------------------------
000200*  THIS PROGRAM IS CALLED ONCE PER QUERY-TRANSACTION-REQUEST
000300*  RECORD BY LGDRIVER.  IT LOOKS UP A SINGLE TRANSACTION BY ITS
000400*  TRANSACTION-ID AND RETURNS THE FULL RECORD, OR A
000500*  TRANSACTION-NOT-FOUND CONDITION.  TRANSACTION-FILE IS OPENED
000600*  INPUT ONLY - THIS SERVICE NEVER CHANGES THE LEDGER.
000700*-----------------------------------------------------------------
000800 IDENTIFICATION              DIVISION.
000900*-----------------------------------------------------------------
001000 PROGRAM-ID.                 LDGQRY.
001100 AUTHOR.                     D. R. FENWICK.
001200 INSTALLATION.               MIDLAND TRUST BANK - I.S. DIVISION.
001300 DATE-WRITTEN.                OCTOBER 2, 1984.
001400 DATE-COMPILED.
001500 SECURITY.                   COMPANY CONFIDENTIAL - I.S. USE ONLY.
001600*-----------------------------------------------------------------
001700*  CHANGE LOG
001800*-----------------------------------------------------------------
001900*  10/02/84  DRF  INITIAL RELEASE - QUERY-TRANSACTION INQUIRY
002000*                 SERVICE FOR THE LEDGER CONVERSION PROJECT.
002100*  04/18/86  DRF  CR-1986-103 SCAN NOW STARTS FROM RELATIVE RECORD
002200*                 1 EXPLICITLY RATHER THAN RELYING ON THE FILE
002300*                 POSITION LEFT BY A PRIOR CALL IN THE SAME RUN.
002400*  08/29/88  RTH  PR-0911 TRANSACTED-AT WAS NOT BEING RETURNED TO
002500*                 THE CALLER ON A SUCCESSFUL LOOKUP.
002600*  01/11/90  JAP  CR-1990-009 ADDED TRACE SWITCH (UPSI-0) TO LOG
002700*                 NOT-FOUND LOOKUPS DURING RECONCILIATION RUNS.
002800*  07/07/92  LMO  PR-1144 FILE STATUS WAS COMPARED AS TEXT IN ONE
002900*                 SPOT AND NUMERIC IN ANOTHER - STANDARDIZED ON
003000*                 WS-TRANSACTION-FILE-STAT-NUM THROUGHOUT.
003100*  02/02/95  DRF  CR-1995-018 MINOR - COMMENTS ONLY, NO LOGIC CHANGE.
003200*  11/09/98  LMO  Y2K-0231 REVIEWED FOR CENTURY WINDOW EXPOSURE.
003300*                 TRANSACTED-AT IS ECHOED FROM THE MASTER AS-READ,
003400*                 4-DIGIT YEAR THROUGHOUT.  NO CHANGE REQUIRED,
003500*                 SIGNED OFF PER Y2K-0231.
003600*  03/22/99  LMO  Y2K-0231 FOLLOW-UP - UNIT TEST DECK DATED
003700*                 01/01/2000 THROUGH 12/31/2000 RUN CLEAN.
003800*  04/05/04  RTH  CR-2004-129 STANDALONE RECOMPILE FOR THE NEW
003900*                 LEDGER BATCH SUITE, NO SOURCE CHANGE.
004000*-----------------------------------------------------------------
004100 ENVIRONMENT                 DIVISION.
004200*-----------------------------------------------------------------
004300 CONFIGURATION               SECTION.
004400 SOURCE-COMPUTER.            WHATEVER-PC.
004500 OBJECT-COMPUTER.            WHATEVER-PC.
004600 SPECIAL-NAMES.
004700     UPSI-0 ON STATUS IS      WS-TRACE-ON
004800            OFF STATUS IS     WS-TRACE-OFF.
004900*-----------------------------------------------------------------
005000 INPUT-OUTPUT                SECTION.
005100 FILE-CONTROL.
005200     SELECT  TRANSACTION-FILE
005300             ASSIGN TO "XACTMSTR"
005400             ORGANIZATION IS RELATIVE
005500             ACCESS MODE IS DYNAMIC
005600             RELATIVE KEY IS WS-TRANSACTION-RRN
005700             FILE STATUS IS WS-TRANSACTION-FILE-STAT.
005800*-----------------------------------------------------------------
005900 DATA                        DIVISION.
006000*-----------------------------------------------------------------
006100 FILE                        SECTION.
006200 FD  TRANSACTION-FILE
006300     RECORD CONTAINS 113 CHARACTERS
006400     DATA RECORD IS TRANSACTION-RECORD.
006500     COPY "Copybooks/Transactn.cpy".
006600*-----------------------------------------------------------------
006700 WORKING-STORAGE             SECTION.
006800*-----------------------------------------------------------------
006900*    STANDALONE COUNTERS - PULLED OUT OF THE SWITCHES GROUP AS
007000*    77-LEVEL ITEMS PER SHOP STANDARD FOR A SOLO FIELD.
007100 77  WS-ERROR-CODE               PIC 9(02)   VALUE ZERO.
007200 77  WS-TRANSACTION-RRN          PIC 9(09)   COMP.
007300*
007400 01  SWITCHES-AND-COUNTERS.
007500     05  WS-TRANSACTION-FILE-STAT    PIC X(02).
007600     05  WS-TRANSACTION-FILE-STAT-NUM REDEFINES
007700         WS-TRANSACTION-FILE-STAT    PIC 9(02).
007800     05  WS-TRANSACTION-FOUND-SW     PIC X(01)   VALUE "N".
007900         88  WS-TRANSACTION-FOUND                VALUE "Y".
008000         88  WS-TRANSACTION-NOT-FOUND            VALUE "N".
008100     05  WS-TRANSACTION-EOF-SW       PIC X(01)   VALUE "N".
008200         88  WS-TRANSACTION-EOF                  VALUE "Y".
008300     05  FILLER                      PIC X(13).
008400*
008500*    REJECT-REASON TEXT, KEYED BY WS-ERROR-CODE, FOR TRACE DISPLAY
008600*    ONLY - SAME IDIOM AS LDGUSE AND LDGCAN.
008700 01  ERROR-TEXT-RECORD.
008800     05  FILLER                  PIC X(30)
008900             VALUE "USER NOT FOUND".
009000     05  FILLER                  PIC X(30)
009100             VALUE "MAX ACCOUNT PER USER 10".
009200     05  FILLER                  PIC X(30)
009300             VALUE "ACCOUNT NOT FOUND".
009400     05  FILLER                  PIC X(30)
009500             VALUE "USER ACCOUNT UNMATCH".
009600     05  FILLER                  PIC X(30)
009700             VALUE "ACCOUNT ALREADY UNREGISTERED".
009800     05  FILLER                  PIC X(30)
009900             VALUE "AMOUNT EXCEED BALANCE".
010000     05  FILLER                  PIC X(30)
010100             VALUE "TRANSACTION NOT FOUND".
010200     05  FILLER                  PIC X(30)
010300             VALUE "CANCEL MUST FULLY".
010400     05  FILLER                  PIC X(30)
010500             VALUE "TRANSACTION ACCOUNT UNMATCH".
010600 01  ERROR-TEXT-TABLE            REDEFINES ERROR-TEXT-RECORD.
010700     05  ERROR-TEXT              PIC X(30)   OCCURS 9 TIMES.
010800*
010900 01  WS-TRACE-SWITCH             PIC X(01)       VALUE "N".
011000     88  WS-TRACE-ON                             VALUE "Y".
011100     88  WS-TRACE-OFF                            VALUE "N".
011200*-----------------------------------------------------------------
011300 LINKAGE                     SECTION.
011400*-----------------------------------------------------------------
011500 01  LINK-PARAMETERS.
011600     05  LS-REQUEST-TRANSACTION-ID       PIC X(32).
011700     05  LS-RESULT-SUCCESS-FLAG          PIC X(01).
011800         88  LS-SUCCESS                              VALUE "Y".
011900         88  LS-FAILED                               VALUE "N".
012000     05  LS-RESULT-ERROR-CODE            PIC 9(02).
012100     05  LS-RESULT-ACCOUNT-NUMBER        PIC X(10).
012200     05  LS-RESULT-TRANSACTION-TYPE      PIC X(01).
012300     05  LS-RESULT-TRANSACTION-RESULT    PIC X(01).
012400     05  LS-RESULT-AMOUNT                PIC S9(15)V99.
012500     05  LS-RESULT-BALANCE-SNAPSHOT      PIC S9(15)V99.
012600     05  LS-RESULT-TRANSACTED-AT         PIC X(26).
012700     05  LS-RESULT-TRANSACTED-AT-PARTS   REDEFINES
012800         LS-RESULT-TRANSACTED-AT.
012900         10  LS-TXN-YYYY                 PIC 9(04).
013000         10  FILLER                      PIC X(01).
013100         10  LS-TXN-MM                   PIC 9(02).
013200         10  FILLER                      PIC X(01).
013300         10  LS-TXN-DD                   PIC 9(02).
013400         10  FILLER                      PIC X(01).
013500         10  LS-TXN-HH                   PIC 9(02).
013600         10  FILLER                      PIC X(01).
013700         10  LS-TXN-MI                   PIC 9(02).
013800         10  FILLER                      PIC X(01).
013900         10  LS-TXN-SS                   PIC 9(02).
014000         10  FILLER                      PIC X(01).
014100         10  LS-TXN-NNNNNN               PIC 9(06).
014200     05  FILLER                          PIC X(08).
014300*-----------------------------------------------------------------
014400 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
014500*-----------------------------------------------------------------
014600* MAIN PROCEDURE
014700*-----------------------------------------------------------------
014800 100-QUERY-TRANSACTION.
014900     OPEN    INPUT   TRANSACTION-FILE.
015000     MOVE    ZERO    TO WS-ERROR-CODE.
015100     MOVE    "N"     TO LS-RESULT-SUCCESS-FLAG.
015200     PERFORM 200-FIND-TRANSACTION
015300             THRU 200-FIND-TRANSACTION-EXIT.
015400     IF      WS-TRANSACTION-FOUND
015500             PERFORM 300-RETURN-TRANSACTION
015600                     THRU 300-RETURN-TRANSACTION-EXIT
015700     ELSE
015800             MOVE 07 TO WS-ERROR-CODE
015900             SET  LS-FAILED TO TRUE
016000     END-IF.
016100     MOVE    WS-ERROR-CODE   TO LS-RESULT-ERROR-CODE.
016200     IF      WS-ERROR-CODE NOT = ZERO AND WS-TRACE-ON
016300             DISPLAY "LDGQRY REJECT - " ERROR-TEXT (WS-ERROR-CODE)
016400     END-IF.
016500     CLOSE   TRANSACTION-FILE.
016600     GO TO   100-QUERY-TRANSACTION-EXIT.
016700 100-QUERY-TRANSACTION-EXIT.
016800     EXIT PROGRAM.
016900*-----------------------------------------------------------------
017000* SCAN TRANSACTION-FILE FROM RELATIVE RECORD 1 LOOKING FOR THE
017100* REQUESTED TRANSACTION-ID.
017200*-----------------------------------------------------------------
017300 200-FIND-TRANSACTION.
017400     MOVE    "N"             TO WS-TRANSACTION-FOUND-SW.
017500     MOVE    "N"             TO WS-TRANSACTION-EOF-SW.
017600     MOVE    1                TO WS-TRANSACTION-RRN.
017700     START   TRANSACTION-FILE
017800             KEY IS NOT LESS THAN WS-TRANSACTION-RRN
017900             INVALID KEY     SET WS-TRANSACTION-EOF TO TRUE.
018000     PERFORM 300-SCAN-ONE-TRANSACTION
018100             THRU 300-SCAN-ONE-TRANSACTION-EXIT
018200             UNTIL WS-TRANSACTION-FOUND OR WS-TRANSACTION-EOF.
018300 200-FIND-TRANSACTION-EXIT.
018400     EXIT.
018500*-----------------------------------------------------------------
018600 300-SCAN-ONE-TRANSACTION.
018700     READ    TRANSACTION-FILE NEXT RECORD
018800             AT END          SET WS-TRANSACTION-EOF TO TRUE.
018900     IF      NOT WS-TRANSACTION-EOF
019000             IF  TR-TRANSACTION-ID = LS-REQUEST-TRANSACTION-ID
019100                 SET WS-TRANSACTION-FOUND TO TRUE
019200             END-IF
019300     END-IF.
019400 300-SCAN-ONE-TRANSACTION-EXIT.
019500     EXIT.
019600*-----------------------------------------------------------------
019700* COPY THE FOUND RECORD BACK TO THE CALLER.
019800*-----------------------------------------------------------------
019900 300-RETURN-TRANSACTION.
020000     MOVE    TR-ACCOUNT-NUMBER       TO LS-RESULT-ACCOUNT-NUMBER.
020100     MOVE    TR-TRANSACTION-TYPE
020200             TO LS-RESULT-TRANSACTION-TYPE.
020300     MOVE    TR-TRANSACTION-RESULT
020400             TO LS-RESULT-TRANSACTION-RESULT.
020500     MOVE    TR-AMOUNT               TO LS-RESULT-AMOUNT.
020600     MOVE    TR-BALANCE-SNAPSHOT
020700             TO LS-RESULT-BALANCE-SNAPSHOT.
020800     MOVE    TR-TRANSACTED-AT        TO LS-RESULT-TRANSACTED-AT.
020900     SET     LS-SUCCESS              TO TRUE.
021000 300-RETURN-TRANSACTION-EXIT.
021100     EXIT.
